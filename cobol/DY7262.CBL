000100 IDENTIFICATION  DIVISION.                                        VVP002
000200 PROGRAM-ID.     DY7262.                                         VVP002
000300 AUTHOR.         ADILSON.                                        VVP002
000400 INSTALLATION.   DYNAMIC SISTEMAS - DEPTO LOGISTICA EUROPA.      VVP002
000500 DATE-WRITTEN.   22 MAR 1989.                                    VVP002
000600 DATE-COMPILED.                                                  VVP002
000700 SECURITY.       USO INTERNO - DEPARTAMENTO DE CUSTOS.           VVP002
000800******************************************************************VVP002
000900*    DY7262  --  SUBPROGRAMA DE IMPRESSAO DO RELATORIO DE       *VVP002
001000*    QUEBRA DE CUSTO VVP (RPTFILE), CHAMADO PELO DY7261.         *VVP002
001100*                                                               *VVP002
001200*    RECEBE EM PRM-REL UM BLOCO DE DETALHE POR PEDIDO (FLG-REL  *VVP002
001300*    = "D") E IMPRIME AS 19 PARCELAS DO CUSTO E DO LUCRO. O     *VVP002
001400*    PEDIDO ABRE (FLG-REL = "I"), QUEBRA DE PAGINA A CADA 55    *VVP002
001500*    LINHAS, E FECHA (FLG-REL = "F") APOS O BLOCO DE TOTAIS     *VVP002
001600*    GERAIS DO LOTE (FLG-REL = "T").                             *VVP002
001700******************************************************************VVP002
001800*    HISTORICO DE MANUTENCAO                                    *VVP002
001900*    ------------------------------------------------------------*VVP002
002000* 22/03/89 ADILSON   VERSAO INICIAL                 (VVP-001)    *VVP002
002100* 12/02/90 ADILSON   AJUSTE CABECALHO / RODAPE       (VVP-017)    *VVP017
002200* 30/08/91 M.SOUZA   +PAGINACAO A CADA 55 LINHAS     (VVP-041)    *VVP041
002300* 14/01/93 J.ALVES   CORRIGE TITULO COLUNA ARMAZEM   (VVP-059)    *VVP059
002400* 27/06/94 ADILSON   +LINHA DE 2A PERNA DE ARMAZEM   (VVP-037)    *VVP037
002500* 19/11/95 M.SOUZA   AJUSTE EDICAO VALORES NEGATIVOS (VVP-102)    *VVP102
002600* 08/04/96 ADILSON   +PERCENTUAL DE MARGEM BRUTA/LIQ (VVP-110)    *VVP110
002700* 25/09/97 J.ALVES   CORRIGE SALTO DE PAGINA NO RODAPE (VVP-131)  *VVP131
002800* 03/02/98 ADILSON   +ENTREGA FRANCA NA QUEBRA       (VVP-068)    *VVP068
002900* 11/01/99 M.SOUZA   AJUSTE VIRADA DO ANO 2000 - CABECALHO DATA   *VVP152
003000*                    (VVP-152) ** Y2K **                        *VVP152
003100* 02/12/99 ADILSON   REVISAO GERAL PARA O ANO 2000   (VVP-159)    *VVP159
003200*                    ** Y2K **                                  *VVP159
003300* 14/07/01 J.ALVES   CORRIGE TOTAL GERAL C/ MARGEM NEGATIVA       *VVP177
003400*                    (VVP-177)                                  *VVP177
003500* 09/03/03 ADILSON   AJUSTE LARGURA COLUNA TITULO ARMAZEM         *VVP192
003600*                    (VVP-192)                                  *VVP192
003650* 07/06/05 J.ALVES   RETIRA CLASS/UPSI-0 SEM USO, MANTEM  C01    *VVP215
003660*                    (SO TOP-OF-FORM E USADO)  (VVP-215)          *VVP215
003700******************************************************************VVP002
003800                                                                 VVP002
003900 ENVIRONMENT     DIVISION.                                       VVP002
004000 CONFIGURATION   SECTION.                                        VVP002
004100 SPECIAL-NAMES.                                                  VVP002
004200     C01                     IS  TOP-OF-FORM.                    VVP002
004500 INPUT-OUTPUT   SECTION.                                         VVP002
004600 FILE-CONTROL.                                                   VVP002
004700     SELECT      RPTFILE       ASSIGN  TO  RPTFILE                VVP002
004800                 FILE          STATUS  IS  FST-RPT.               VVP002
004900                                                                 VVP002
005000 DATA            DIVISION.                                       VVP002
005100 FILE            SECTION.                                        VVP002
005200                                                                 VVP002
005300 FD  RPTFILE                                                     VVP002
005400     RECORDING MODE IS F                                          VVP002
005500     LABEL RECORDS ARE STANDARD                                  VVP002
005600     BLOCK CONTAINS 0 RECORDS                                    VVP002
005700     RECORD CONTAINS 132 CHARACTERS                              VVP002
005800     DATA RECORD IS REG-RPT.                                     VVP002
005900 01  REG-RPT                     PIC  X(132).                    VVP002
006000                                                                 VVP002
006100 WORKING-STORAGE SECTION.                                        VVP002
006150 77  PAG-CNT              PIC  9(05)  COMP  VALUE  0.             VVP002
006200                                                                 VVP002
006300 01  AUXILIARES.                                                 VVP002
006400     03  FST-RPT          PIC  X(02)  VALUE  SPACES.              VVP002
006500     03  LIN-CNT          PIC  9(03)  COMP  VALUE  0.             VVP002
006700     03  IND1             PIC  9(03)  COMP  VALUE  0.             VVP002
006800     03  FILLER           PIC  X(11)  VALUE  SPACES.              VVP002
006900                                                                 VVP002
007000 01  WS-DATA-SISTEMA.                                             VVP152
007100     03  WS-DATE-SYS      PIC  9(06).                             VVP152
007200     03  RED-DATE-SYS  REDEFINES  WS-DATE-SYS.                    VVP152
007300         05  WS-DATE-YY   PIC  9(02).                             VVP152
007400         05  WS-DATE-MM   PIC  9(02).                             VVP152
007500         05  WS-DATE-DD   PIC  9(02).                             VVP152
007600     03  WS-DATE-EDIT     PIC  99/99/99.                          VVP152
007700     03  FILLER           PIC  X(04)  VALUE  SPACES.              VVP152
007800                                                                 VVP002
007900******************************************************************VVP002
008000*    LINHAS DE CABECALHO DE PAGINA                                *VVP002
008100******************************************************************VVP002
008200 01  CAB-001.                                                     VVP002
008300     03  FILLER           PIC  X(01)  VALUE  SPACES.              VVP002
008400     03  CAB-TITULO       PIC  X(45)  VALUE                       VVP002
008500         "DY7261 - CUSTO VVP E LUCRO POR PEDIDO - LOTE".          VVP192
008600     03  FILLER           PIC  X(10)  VALUE  SPACES.              VVP002
008700     03  CAB-LIT-DATA     PIC  X(05)  VALUE  "DATA:".              VVP152
008800     03  CAB-DATA         PIC  X(08).                             VVP152
008900     03  FILLER           PIC  X(09)  VALUE  SPACES.              VVP002
009000     03  CAB-LIT-PAG      PIC  X(08)  VALUE  "PAGINA: ".          VVP002
009100     03  CAB-PAGINA       PIC  ZZZZ9.                             VVP002
009200     03  FILLER           PIC  X(41)  VALUE  SPACES.              VVP002
009300 01  CAB-002.                                                     VVP002
009400     03  FILLER           PIC  X(01)  VALUE  SPACES.              VVP002
009500     03  CAB-LIT-PED      PIC  X(09)  VALUE  "PEDIDO : ".         VVP002
009600     03  CAB-PEDIDO       PIC  X(08).                             VVP002
009700     03  FILLER           PIC  X(03)  VALUE  SPACES.              VVP002
009800     03  CAB-LIT-ARM      PIC  X(11)  VALUE  "ARMAZEM   :".       VVP192
009900     03  FILLER           PIC  X(01)  VALUE  SPACES.              VVP002
010000     03  CAB-ARMAZEM      PIC  X(27).                             VVP002
010100     03  FILLER           PIC  X(72)  VALUE  SPACES.              VVP002
010200 01  CAB-003.                                                     VVP002
010300     03  FILLER           PIC  X(132)  VALUE  SPACES.             VVP002
010400                                                                 VVP002
010500******************************************************************VVP002
010600*    LINHA DE DETALHE - VALOR NAO ASSINADO (PARCELAS DE CUSTO)   *VVP002
010700******************************************************************VVP002
010800 01  DET-001.                                                     VVP002
010900     03  FILLER           PIC  X(05)  VALUE  SPACES.              VVP002
011000     03  DET-DESC         PIC  X(30)  VALUE  SPACES.               VVP002
011100     03  FILLER           PIC  X(05)  VALUE  SPACES.              VVP002
011200     03  DET-VAL          PIC  Z(07)9.99.                         VVP002
011300     03  FILLER           PIC  X(81)  VALUE  SPACES.              VVP002
011400 01  RED-DET-001  REDEFINES  DET-001.                              VVP102
011500     03  FILLER           PIC  X(40).                             VVP102
011600     03  DET-VAL-SGN      PIC  -9(07).99.                         VVP102
011700     03  FILLER           PIC  X(81).                             VVP102
011800                                                                 VVP002
011900******************************************************************VVP002
012000*    LINHA DE TOTAIS GERAIS DO LOTE                               *VVP002
012100******************************************************************VVP002
012200 01  TOT-001.                                                     VVP002
012300     03  FILLER           PIC  X(05)  VALUE  SPACES.              VVP002
012400     03  TOT-DESC         PIC  X(30)  VALUE  SPACES.               VVP002
012500     03  FILLER           PIC  X(03)  VALUE  SPACES.              VVP002
012600     03  TOT-VAL          PIC  -(9)9.99.                          VVP002
012700     03  FILLER           PIC  X(81)  VALUE  SPACES.              VVP002
012710******************************************************************VVP177
012720*    RED-TOT-001  --  VISAO DA LINHA DE TOTAIS USADA SO PARA O    *VVP177
012730*    TITULO DA SECAO, SEM CASAR COM A COLUNA DE VALOR.            *VVP177
012740******************************************************************VVP177
012750 01  RED-TOT-001  REDEFINES  TOT-001.                             VVP177
012760     03  FILLER           PIC  X(05).                             VVP177
012770     03  TOT-TITULO       PIC  X(127).                            VVP177
012800                                                                 VVP002
012900 LINKAGE         SECTION.                                        VVP002
013000                                                                 VVP002
013100 01  PRM-REL.                                                     VVP002
013200     03  FLG-REL          PIC  X(01).                             VVP002
013300     03  REL-ID           PIC  X(08).                             VVP002
013400     03  REL-WH-TITLE     PIC  X(27).                             VVP002
013500     03  REL-INBOUND      PIC  9(07)V99.                          VVP002
013600     03  REL-OUTBOUND     PIC  9(07)V99.                          VVP002
013700     03  REL-STORAGE      PIC  9(07)V99.                          VVP002
013800     03  REL-ORDER-FEE    PIC  9(05)V99.                          VVP002
013900     03  REL-WH-TOTAL     PIC  9(07)V99.                          VVP002
014000     03  REL-LABEL-TOT    PIC  9(07)V99.                          VVP002
014100     03  REL-TRANSFER-TOT PIC  9(07)V99.                          VVP002
014200     03  REL-PALLET-TOT   PIC  9(07)V99.                          VVP002
014300     03  REL-BUY-TRANS    PIC  9(07)V99.                          VVP002
014400     03  REL-LEG2-TOT     PIC  9(07)V99.                          VVP037
014500     03  REL-TOTAL-COST   PIC  9(08)V99.                          VVP002
014600     03  REL-CPP          PIC  9(05)V9999.                        VVP002
014700     03  REL-CPP-ROUNDED  PIC  9(05)V99.                          VVP002
014800     03  REL-DELIV-TOT    PIC  9(07)V99.                          VVP002
014900     03  REL-TOT-REVENUE  PIC  S9(09)V99.                         VVP002
015000     03  REL-GROSS-PROFIT PIC  S9(09)V99.                         VVP002
015100     03  REL-GROSS-MARGIN PIC  S9(03)V99.                         VVP002
015200     03  REL-NET-PROFIT   PIC  S9(09)V99.                         VVP002
015300     03  REL-NET-MARGIN   PIC  S9(03)V99.                         VVP002
015400     03  REL-TOT-ORDERS   PIC  9(07)  COMP.                        VVP002
015500     03  REL-TOT-COST-SUM PIC  9(09)V99.                          VVP002
015600     03  REL-TOT-REV-SUM  PIC  S9(10)V99.                         VVP002
015700     03  REL-TOT-GRS-SUM  PIC  S9(10)V99.                         VVP002
015800     03  REL-TOT-NET-SUM  PIC  S9(10)V99.                         VVP002
015850     03  FILLER           PIC  X(04).                             VVP002
015900                                                                 VVP002
016000 PROCEDURE       DIVISION  USING  PRM-REL.                        VVP002
016100                                                                 VVP002
016200 ROT-0000-00.                                                    VVP002
016300     EVALUATE  FLG-REL                                             VVP002
016400         WHEN  "I"     PERFORM  ROT-1000-00 THRU ROT-1000-EXIT    VVP002
016500         WHEN  "D"     PERFORM  ROT-2000-00 THRU ROT-2000-EXIT    VVP002
016600         WHEN  "T"     PERFORM  ROT-3000-00 THRU ROT-3000-EXIT    VVP002
016700         WHEN  "F"     PERFORM  ROT-4000-00 THRU ROT-4000-EXIT    VVP002
016800     END-EVALUATE                                                 VVP002
016900     GOBACK.                                                      VVP002
017000                                                                 VVP002
017100******************************************************************VVP152
017200*    ROT-1000 -- ABRE O RELATORIO, PEGA A DATA DO SISTEMA E       *VVP152
017300*    ZERA CONTADORES DE LINHA E DE PAGINA.                       *VVP152
017400******************************************************************VVP152
017500 ROT-1000-00.                                                    VVP002
017600     OPEN     OUTPUT    RPTFILE                                   VVP002
017700     MOVE     ZEROS     TO   LIN-CNT  PAG-CNT                     VVP002
017800     ACCEPT   WS-DATE-SYS  FROM  DATE                              VVP152
017900     MOVE     WS-DATE-DD   TO   WS-DATE-EDIT (1:2)                VVP159
018000     MOVE     WS-DATE-MM   TO   WS-DATE-EDIT (4:2)                VVP159
018100     MOVE     WS-DATE-YY   TO   WS-DATE-EDIT (7:2).               VVP159
018200 ROT-1000-EXIT.                                                  VVP002
018300     EXIT.                                                       VVP002
018400                                                                 VVP002
018500******************************************************************VVP002
018600*    ROT-2000 -- IMPRIME O BLOCO DE QUEBRA DE UM PEDIDO (19       *VVP002
018700*    PARCELAS DE CUSTO E LUCRO). TESTA SALTO DE PAGINA ANTES.     *VVP002
018800******************************************************************VVP002
018900 ROT-2000-00.                                                    VVP002
019000     IF  LIN-CNT  +  22  >  55                                    VVP041
019100         PERFORM  ROT-1100-00  THRU  ROT-1100-EXIT.               VVP041
019200     IF  PAG-CNT  =  0                                            VVP041
019300         PERFORM  ROT-1100-00  THRU  ROT-1100-EXIT.               VVP041
019400     MOVE     REL-ID        TO   CAB-PEDIDO                       VVP002
019500     MOVE     REL-WH-TITLE  TO   CAB-ARMAZEM                      VVP002
019600     WRITE    REG-RPT  FROM  CAB-002  AFTER  ADVANCING  2 LINES   VVP002
019700     WRITE    REG-RPT  FROM  CAB-003  AFTER  ADVANCING  1 LINE    VVP002
019800     ADD      3  TO  LIN-CNT                                      VVP002
019900     MOVE     ZEROS  TO  IND1                                     VVP059
020000     PERFORM  ROT-2100-00  THRU  ROT-2100-EXIT                    VVP059
020050                                     UNTIL  IND1  >  19.          VVP059
020100 ROT-2000-EXIT.                                                  VVP002
020200     EXIT.                                                       VVP002
020300                                                                 VVP002
020400******************************************************************VVP002
020500*    ROT-2100 -- IMPRIME UMA DAS 19 LINHAS DE PARCELA, NA         *VVP002
020600*    ORDEM DO LAYOUT DO RELATORIO.                                *VVP002
020700******************************************************************VVP002
020800 ROT-2100-00.                                                    VVP002
020900     ADD      1  TO  IND1                                         VVP059
021000     MOVE     SPACES  TO  DET-001                                 VVP002
021100     EVALUATE  IND1                                                VVP002
021200         WHEN  1                                                  VVP002
021300             MOVE  "ARMAZENAGEM - ENTRADA"       TO  DET-DESC     VVP002
021400             MOVE  REL-INBOUND          TO  DET-VAL               VVP002
021500         WHEN  2                                                  VVP002
021600             MOVE  "ARMAZENAGEM - SAIDA"         TO  DET-DESC     VVP002
021700             MOVE  REL-OUTBOUND         TO  DET-VAL               VVP002
021800         WHEN  3                                                  VVP002
021900             MOVE  "ARMAZENAGEM - ESTOCAGEM"     TO  DET-DESC     VVP002
022000             MOVE  REL-STORAGE          TO  DET-VAL               VVP002
022100         WHEN  4                                                  VVP002
022200             MOVE  "TAXA DE PEDIDO"              TO  DET-DESC     VVP002
022300             MOVE  REL-ORDER-FEE        TO  DET-VAL               VVP002
022400         WHEN  5                                                  VVP002
022500             MOVE  "TOTAL ARMAZENAGEM 1A PERNA"  TO  DET-DESC     VVP002
022600             MOVE  REL-WH-TOTAL         TO  DET-VAL               VVP002
022700         WHEN  6                                                  VVP002
022800             MOVE  "ROTULAGEM"                   TO  DET-DESC     VVP002
022900             MOVE  REL-LABEL-TOT        TO  DET-VAL               VVP002
023000         WHEN  7                                                  VVP002
023100             MOVE  "TRANSFERENCIA P/ROTULAGEM"   TO  DET-DESC     VVP002
023200             MOVE  REL-TRANSFER-TOT     TO  DET-VAL               VVP002
023300         WHEN  8                                                  VVP002
023400             MOVE  "CUSTO DE PALETE"             TO  DET-DESC     VVP002
023500             MOVE  REL-PALLET-TOT       TO  DET-VAL               VVP002
023600         WHEN  9                                                  VVP002
023700             MOVE  "TRANSPORTE DE COMPRA"        TO  DET-DESC     VVP002
023800             MOVE  REL-BUY-TRANS        TO  DET-VAL               VVP002
023900         WHEN  10                                                 VVP037
024000             MOVE  "2A PERNA DE ARMAZEM"         TO  DET-DESC     VVP037
024100             MOVE  REL-LEG2-TOT         TO  DET-VAL               VVP037
024200         WHEN  11                                                 VVP002
024300             MOVE  "C U S T O   T O T A L"       TO  DET-DESC     VVP002
024400             MOVE  REL-TOTAL-COST       TO  DET-VAL               VVP002
024500         WHEN  12                                                 VVP002
024600             MOVE  "CUSTO POR PECA"              TO  DET-DESC     VVP002
024700             MOVE  REL-CPP              TO  DET-VAL               VVP002
024800         WHEN  13                                                 VVP002
024900             MOVE  "CUSTO POR PECA ARREDONDADO"  TO  DET-DESC     VVP002
025000             MOVE  REL-CPP-ROUNDED      TO  DET-VAL               VVP002
025100         WHEN  14                                                 VVP068
025200             MOVE  "TRANSPORTE DE ENTREGA"       TO  DET-DESC     VVP068
025300             MOVE  REL-DELIV-TOT        TO  DET-VAL               VVP068
025400         WHEN  15                                                 VVP002
025500             MOVE  "RECEITA"                     TO  DET-DESC     VVP002
025600             MOVE  REL-TOT-REVENUE       TO  DET-VAL-SGN           VVP102
025700         WHEN  16                                                 VVP002
025800             MOVE  "LUCRO BRUTO"                 TO  DET-DESC     VVP002
025900             MOVE  REL-GROSS-PROFIT      TO  DET-VAL-SGN           VVP102
026000         WHEN  17                                                 VVP110
026100             MOVE  "MARGEM BRUTA %"              TO  DET-DESC     VVP110
026200             MOVE  REL-GROSS-MARGIN      TO  DET-VAL-SGN           VVP110
026300         WHEN  18                                                 VVP002
026400             MOVE  "LUCRO LIQUIDO"               TO  DET-DESC     VVP002
026500             MOVE  REL-NET-PROFIT        TO  DET-VAL-SGN           VVP102
026600         WHEN  19                                                 VVP110
026700             MOVE  "MARGEM LIQUIDA %"            TO  DET-DESC     VVP110
026800             MOVE  REL-NET-MARGIN        TO  DET-VAL-SGN           VVP110
026900     END-EVALUATE                                                 VVP002
027000     IF  IND1  >=  15                                             VVP102
027100         WRITE  REG-RPT  FROM  RED-DET-001  AFTER  ADVANCING  1 LINEVVP102
027200     ELSE                                                         VVP102
027300         WRITE  REG-RPT  FROM  DET-001      AFTER  ADVANCING  1 LINEVVP002
027400     END-IF                                                       VVP002
027500     ADD      1  TO  LIN-CNT.                                     VVP002
027600 ROT-2100-EXIT.                                                  VVP002
027700     EXIT.                                                       VVP002
027800                                                                 VVP002
027900******************************************************************VVP041
028000*    ROT-1100 -- SALTA PAGINA, IMPRIME O CABECALHO E ZERA O       *VVP041
028100*    CONTADOR DE LINHA.                                           *VVP041
028200******************************************************************VVP041
028300 ROT-1100-00.                                                    VVP041
028400     ADD      1  TO  PAG-CNT                                      VVP041
028500     MOVE     WS-DATE-EDIT  TO  CAB-DATA                           VVP152
028600     MOVE     PAG-CNT       TO  CAB-PAGINA                         VVP041
028700     WRITE    REG-RPT  FROM  CAB-001  AFTER  ADVANCING  C01.       VVP041
028800     MOVE     ZEROS     TO   LIN-CNT.                              VVP041
028900 ROT-1100-EXIT.                                                  VVP041
029000     EXIT.                                                       VVP041
029100                                                                 VVP002
029200******************************************************************VVP177
029300*    ROT-3000 -- IMPRIME O BLOCO DE TOTAIS GERAIS DO LOTE, NO     *VVP177
029400*    FIM DO ARQUIVO DE PEDIDOS.                                  *VVP177
029500******************************************************************VVP177
029600 ROT-3000-00.                                                    VVP002
029700     IF  LIN-CNT  +  7  >  55                                     VVP041
029800         PERFORM  ROT-1100-00  THRU  ROT-1100-EXIT.               VVP041
029900     WRITE    REG-RPT  FROM  CAB-003  AFTER  ADVANCING  2 LINES   VVP002
030000     MOVE     SPACES              TO  TOT-001                     VVP177
030100     MOVE     "T O T A I S   G E R A I S   D O   L O T E"         VVP177
030200                              TO  TOT-TITULO                      VVP177
030300     WRITE    REG-RPT  FROM  RED-TOT-001  AFTER  ADVANCING  1 LINE. VVP177
030400     MOVE     "PEDIDOS PROCESSADOS"    TO  TOT-DESC                VVP002
030500     MOVE     REL-TOT-ORDERS           TO  TOT-VAL                 VVP002
030600     WRITE    REG-RPT  FROM  TOT-001  AFTER  ADVANCING  1 LINE.   VVP002
030700     MOVE     "CUSTO TOTAL DO LOTE"     TO  TOT-DESC                VVP002
030800     MOVE     REL-TOT-COST-SUM          TO  TOT-VAL                 VVP002
030900     WRITE    REG-RPT  FROM  TOT-001  AFTER  ADVANCING  1 LINE.   VVP002
031000     MOVE     "RECEITA TOTAL DO LOTE"   TO  TOT-DESC                VVP002
031100     MOVE     REL-TOT-REV-SUM           TO  TOT-VAL                 VVP002
031200     WRITE    REG-RPT  FROM  TOT-001  AFTER  ADVANCING  1 LINE.   VVP002
031300     MOVE     "LUCRO BRUTO TOTAL"       TO  TOT-DESC                VVP002
031400     MOVE     REL-TOT-GRS-SUM           TO  TOT-VAL                 VVP177
031500     WRITE    REG-RPT  FROM  TOT-001  AFTER  ADVANCING  1 LINE.   VVP002
031600     MOVE     "LUCRO LIQUIDO TOTAL"     TO  TOT-DESC                VVP002
031700     MOVE     REL-TOT-NET-SUM           TO  TOT-VAL                 VVP177
031800     WRITE    REG-RPT  FROM  TOT-001  AFTER  ADVANCING  1 LINE.   VVP002
031900     ADD      7  TO  LIN-CNT.                                      VVP002
032000 ROT-3000-EXIT.                                                  VVP002
032100     EXIT.                                                       VVP002
032200                                                                 VVP002
032300******************************************************************VVP002
032400*    ROT-4000 -- FECHA O RELATORIO.                               *VVP002
032500******************************************************************VVP002
032600 ROT-4000-00.                                                    VVP002
032700     CLOSE    RPTFILE.                                            VVP002
032800 ROT-4000-EXIT.                                                  VVP002
032900     EXIT.                                                       VVP002
