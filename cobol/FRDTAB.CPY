000100******************************************************************00010041
000200*    FRDTAB.CPY  --  TABELA DE ENTREGA FRANCA (FRANCE DELIVERY)  *00020041
000300*    ARQUIVO FRRATES -- LINE SEQUENTIAL -- 14 BYTES               *00030041
000400******************************************************************00040041
000500* MNT 2013-06-14 ADILSON   CRIADO P/ ENTREGA AUTOMATICA SVZ/FR    *00050028
000600******************************************************************00060041
000700 FD  FRRATES                                                      00070002
000800     RECORDING MODE IS F                                          00080002
000900     LABEL RECORDS ARE STANDARD                                   00090002
001000     BLOCK CONTAINS 0 RECORDS                                     00100002
001100     RECORD CONTAINS 14 CHARACTERS                                00110002
001200     DATA RECORD IS REG-FRD.                                      00120002
001300 01  REG-FRD.                                                     00130002
001400     03  FRD-DEPT            PIC  9(02).                          00140002
001500     03  FRD-PALLETS         PIC  9(02).                          00150002
001600     03  FRD-TOTAL           PIC  9(05)V99.                       00160002
001700     03  FILLER              PIC  X(03).                          00170002
001800*                                                                 00180002
001900******************************************************************00190041
002000*    TAB-FRD  --  TABELA DE ENTREGA EM MEMORIA, CARREGADA DE      *00200041
002100*    FRRATES, ORDEM ASCENDENTE DEPTO + PALETES (SEARCH ALL)       *00210041
002200******************************************************************00220041
002300 01  TAB-FRD-CAB.                                                 00230028
002400     03  QTD-FRD             PIC  9(04)  COMP.                    00240028
002500     03  TAB-FRD-ITEM  OCCURS 500 TIMES                           00250028
002600                       ASCENDING KEY IS FRD-DPT  FRD-PAL          00260028
002700                       INDEXED BY IDX-FRD.                        00270028
002800         05  FRD-DPT         PIC  9(02).                          00280028
002900         05  FRD-PAL         PIC  9(02).                          00290028
003000         05  FRD-VAL         PIC  9(05)V99.                       00300028
