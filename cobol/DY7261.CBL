000100 IDENTIFICATION  DIVISION.                                        VVP001
000200 PROGRAM-ID.     DY7261.                                         VVP001
000300 AUTHOR.         ADILSON.                                        VVP001
000400 INSTALLATION.   DYNAMIC SISTEMAS - DEPTO LOGISTICA EUROPA.      VVP001
000500 DATE-WRITTEN.   15 MAR 1989.                                    VVP001
000600 DATE-COMPILED.                                                  VVP001
000700 SECURITY.       USO INTERNO - DEPARTAMENTO DE CUSTOS.           VVP001
000800******************************************************************VVP001
000900*    DY7261  --  LOTE DE CUSTO VVP (CUSTO DE ARMAZENAGEM E      *VVP001
001000*    TRANSPORTE) E APURACAO DE LUCRO POR PEDIDO, PARA PEDIDOS   *VVP001
001100*    DESPACHADOS PELOS ARMAZENS TERCEIRIZADOS NA EUROPA.        *VVP001
001200*                                                               *VVP001
001300*    LE ORDERS (PEDIDOS) SEQUENCIALMENTE, TARIFA CADA PEDIDO    *VVP001
001400*    CONTRA AS TABELAS DE ARMAZEM/CAMINHAO/ENTREGA FRANCA       *VVP001
001500*    CARREGADAS EM MEMORIA, GRAVA O REGISTRO RESULTS E CHAMA    *VVP001
001600*    O DY7262 PARA EMITIR A LINHA DE QUEBRA NO RELATORIO        *VVP001
001700*    RPTFILE. AO FIM DO ARQUIVO, CHAMA O DY7262 PARA IMPRIMIR   *VVP001
001800*    O BLOCO DE TOTAIS GERAIS DO LOTE.                          *VVP001
001900******************************************************************VVP001
002000*    HISTORICO DE MANUTENCAO                                    *VVP001
002100*    ------------------------------------------------------------*VVP001
002200* 15/03/89 ADILSON   VERSAO INICIAL - CUSTO VVP ARMAZENS EUR     *VVP001
002300*                    (CHAMADO VVP-001)                          *VVP001
002400* 10/01/90 ADILSON   AJUSTE TARIFA ARMAZEM SVZ    (VVP-014)      *VVP014
002500* 22/06/91 M.SOUZA   +SEGUNDA PERNA DE ARMAZEM    (VVP-037)      *VVP037
002600* 03/11/92 ADILSON   CORRIGE RATEIO DE PALETES    (VVP-052)      *VVP052
002700* 18/04/93 J.ALVES   +ENTREGA AUTOM. FRANCA/SVZ    (VVP-068)      *VVP068
002800* 09/09/94 ADILSON   AJUSTE ARREDONDA CUSTO/PECA  (VVP-081)      *VVP081
002900* 27/02/95 M.SOUZA   +DUPLO EMPILHAMENTO CAMINHAO (VVP-095)      *VVP095
003000* 14/07/96 ADILSON   CORRIGE MARGEM C/ RECEITA ZERO (VVP-110)    *VVP110
003100* 02/05/97 J.ALVES   +ARMAZEM GIURGIU (ROMENIA)   (VVP-126)      *VVP126
003200* 19/10/98 ADILSON   +ARMAZEM DECOEXSA AMB/REFRIG (VVP-140)      *VVP140
003300* 08/01/99 M.SOUZA   AJUSTE VIRADA DO ANO 2000 - CAMPOS DE DATA  *VVP151
003400*                    (VVP-151) ** Y2K **                        *VVP151
003500* 30/11/99 ADILSON   REVISAO GERAL PARA O ANO 2000 (VVP-158)     *VVP158
003600*                    ** Y2K **                                  *VVP158
003700* 06/03/00 J.ALVES   CORRIGE TRUNCAMENTO TARIFA RODOVIARIA       *VVP170
003800*                    (VVP-170)                                  *VVP170
003900* 21/08/02 ADILSON   +SEGUNDA PERNA ARUFEL/MENTREX (VVP-188)     *VVP188
004000* 15/01/04 M.SOUZA   AJUSTE TAXA FIXA ARUFEL 360,00 (VVP-201)    *VVP201
004050* 07/06/05 J.ALVES   CONFIGURATION SECTION PADRAO DO DEPTO,      *VVP215
004060*                    SEM MNEMONICO (SISTEMA EM PONTO) (VVP-215)  *VVP215
004070* 14/09/05 M.SOUZA   CORRIGE TAXA FIXA 2A PERNA COQUELLE 5,50    *VVP217
004080*                    (ESTAVA ZERADA NA TB-LEG2-03) (VVP-217)    *VVP217
004090* 14/09/05 M.SOUZA   RETIRA CTE-ARUF/MENT/COQ/DEXA-FIXO MORTAS   *VVP217
004095*                    (VALORES JA VEM DE WHR-TAX)    (VVP-217)    *VVP217
004096* 14/09/05 M.SOUZA   REG-RES LIMPO VIA RED-RES-INIT (RESREG.CPY) *VVP217
004097*                    NO LUGAR DO MOVE SPACES SOLTO  (VVP-217)    *VVP217
004100******************************************************************VVP001
004200                                                                 VVP001
004300 ENVIRONMENT     DIVISION.                                       VVP001
004400 CONFIGURATION   SECTION.                                        VVP001
004500 SPECIAL-NAMES.                                                  VVP001
004900 INPUT-OUTPUT   SECTION.                                         VVP001
005000 FILE-CONTROL.                                                   VVP001
005100                                                                 VVP001
005200     SELECT      ORDERS        ASSIGN  TO  ORDERS                VVP001
005300                 FILE          STATUS  IS  FST-ORD.               VVP001
005400                                                                 VVP001
005500     SELECT      WHRATES       ASSIGN  TO  WHRATES                VVP001
005600                 FILE          STATUS  IS  FST-WHR.               VVP001
005700                                                                 VVP001
005800     SELECT      TRKRATE       ASSIGN  TO  TRKRATE                VVP001
005900                 FILE          STATUS  IS  FST-TRK.               VVP001
006000                                                                 VVP001
006100     SELECT      FRRATES       ASSIGN  TO  FRRATES                VVP001
006200                 FILE          STATUS  IS  FST-FRD.               VVP001
006300                                                                 VVP001
006400     SELECT      RESULTS       ASSIGN  TO  RESULTS                VVP001
006500                 FILE          STATUS  IS  FST-RES.               VVP001
006600                                                                 VVP001
006700 DATA            DIVISION.                                       VVP001
006800 FILE            SECTION.                                        VVP001
006900                                                                 VVP001
007000     COPY  ORDREG.CPY.                                           VVP001
007100     COPY  WHRTAB.CPY.                                           VVP001
007200     COPY  TRKTAB.CPY.                                           VVP001
007300     COPY  FRDTAB.CPY.                                           VVP001
007400     COPY  RESREG.CPY.                                           VVP001
007500                                                                 VVP001
007600 WORKING-STORAGE SECTION.                                        VVP001
007650 77  WS-REM               PIC  9(03)  COMP  VALUE  ZERO.          VVP001
007700                                                                 VVP001
007800 01  AUXILIARES.                                                 VVP001
007900     03  FST-ORD          PIC  X(02)  VALUE  SPACES.              VVP001
008000     03  FST-WHR          PIC  X(02)  VALUE  SPACES.              VVP001
008100     03  FST-TRK          PIC  X(02)  VALUE  SPACES.              VVP001
008200     03  FST-FRD          PIC  X(02)  VALUE  SPACES.              VVP001
008300     03  FST-RES          PIC  X(02)  VALUE  SPACES.              VVP001
008400     03  FILLER           PIC  X(08)  VALUE  SPACES.              VVP001
008500                                                                 VVP001
008600 01  INDICES.                                                    VVP001
008700     03  IND1             PIC  9(03)  COMP.                       VVP001
009000     03  WS-ORD-COUNT     PIC  9(07)  COMP.                       VVP001
009100     03  FILLER           PIC  X(07)  VALUE  SPACES.              VVP001
009200                                                                 VVP001
009300 01  WS-EFETIVO.                                                 VVP001
009400     03  WS-EFF-WH-COD    PIC  X(04).                             VVP001
009500     03  WS-EFF-WH2-COD   PIC  X(04).                             VVP001
009600     03  WS-WHR-ACHOU     PIC  X(01)  VALUE  "N".                 VVP001
009700         88  WHR-ACHOU-SIM     VALUE  "S".                        VVP001
009800     03  WS-CUST-FR       PIC  X(01)  VALUE  "N".                 VVP001
009900         88  CUST-E-FRANCA     VALUE  "S".                        VVP001
010000     03  WS-CUST-ES       PIC  X(01)  VALUE  "N".                 VVP001
010100         88  CUST-E-ESPANHA    VALUE  "S".                        VVP001
010200     03  WS-CUST-DEPT     PIC  9(02).                             VVP001
010300     03  WS-CUST-DEPT-OK  PIC  X(01)  VALUE  "N".                 VVP001
010400         88  DEPT-VALIDO       VALUE  "S".                        VVP001
010500     03  FILLER           PIC  X(06)  VALUE  SPACES.              VVP001
010600                                                                 VVP001
010700 01  WS-CALC-ARMAZEM.                                             VVP001
010800     03  WS-PZ-IN         PIC  9(07)V99  VALUE  0.                 VVP001
010900     03  WS-PZ-OUT        PIC  9(07)V99  VALUE  0.                 VVP001
011000     03  WS-PZ-ARM        PIC  9(07)V99  VALUE  0.                 VVP001
011100     03  WS-PZ-TAX        PIC  9(05)V99  VALUE  0.                 VVP001
011200     03  WS-ARM-1VOLTA    PIC  9(07)V99  VALUE  0.                 VVP001
011300     03  WS-ARM-EXTRA     PIC  9(07)V99  VALUE  0.                 VVP001
011400     03  WS-ARM-TOTAL     PIC  9(07)V99  VALUE  0.                 VVP001
011500     03  WS-ETQ-TOTAL     PIC  9(07)V99  VALUE  0.                 VVP001
011600     03  WS-TRF-TOTAL     PIC  9(07)V99  VALUE  0.                 VVP001
011700     03  WS-PAL-TOTAL     PIC  9(07)V99  VALUE  0.                 VVP001
011800     03  WS-LEG2-TOTAL    PIC  9(07)V99  VALUE  0.                 VVP001
011900     03  FILLER           PIC  X(06)  VALUE  SPACES.              VVP001
012000                                                                 VVP001
012100 01  WS-CALC-FRETE.                                               VVP001
012200     03  WS-TRK-KEY       PIC  9(02)  COMP.                       VVP001
012300     03  WS-TRK-VAL       PIC  9(05)V99  VALUE  0.                 VVP001
012400     03  WS-TRK-ACHOU     PIC  X(01)  VALUE  "N".                 VVP001
012500         88  TRK-ACHOU-SIM     VALUE  "S".                        VVP001
012600     03  FILLER           PIC  X(05)  VALUE  SPACES.              VVP001
012700                                                                 VVP001
012800 01  WS-CALC-FRANCA.                                              VVP001
012900     03  WS-FRD-PAL       PIC  9(02)  COMP.                       VVP001
013000     03  WS-FRD-VAL       PIC  9(05)V99  VALUE  0.                 VVP001
013100     03  WS-FRD-ACHOU     PIC  X(01)  VALUE  "N".                 VVP001
013200         88  FRD-ACHOU-SIM     VALUE  "S".                        VVP001
013300     03  FILLER           PIC  X(05)  VALUE  SPACES.              VVP001
013400                                                                 VVP001
013500 01  WS-TOTALIZADOR.                                              VVP001
013600     03  WS-TOT-BASE      PIC  9(08)V99  VALUE  0.                 VVP001
013700     03  WS-TOT-CUSTO     PIC  9(08)V99  VALUE  0.                 VVP001
013800     03  WS-CPP           PIC  9(05)V9999  VALUE  0.               VVP001
013900     03  WS-CPP-ROUND     PIC  9(05)V99  VALUE  0.                 VVP001
014000     03  WS-CPP-UNID      PIC  9(09)  COMP  VALUE  0.              VVP001
014100     03  WS-CPP-CENT      PIC  9(07)  COMP  VALUE  0.              VVP001
014200     03  WS-CPP-RESTO     PIC  9(07)  COMP  VALUE  0.              VVP001
014300     03  WS-DELIV-TOT     PIC  9(07)V99  VALUE  0.                 VVP001
014400     03  FILLER           PIC  X(07)  VALUE  SPACES.              VVP001
014450                                                                 VVP216
014460******************************************************************VVP216
014470*    WS-BATCH-TOTAIS -- ACUMULADORES DO RODAPE DO LOTE (QTDE DE   *VVP216
014480*    PEDIDOS, CUSTO/RECEITA/LUCRO BRUTO/LUCRO LIQUIDO), LIDOS     *VVP216
014490*    PELO ROT-9000 E PASSADOS AO DY7262 EM REL-TOT-xxx-SUM.       *VVP216
014500*****************************************************************VVP216
014510 01  WS-BATCH-TOTAIS.                                             VVP216
014520     03  WS-TOT-COST-SUM  PIC  9(09)V99  VALUE  0.                 VVP216
014530     03  WS-TOT-REV-SUM   PIC  S9(10)V99  VALUE  0.                VVP216
014540     03  WS-TOT-GRS-SUM   PIC  S9(10)V99  VALUE  0.                VVP216
014550     03  WS-TOT-NET-SUM   PIC  S9(10)V99  VALUE  0.                VVP216
014560     03  FILLER           PIC  X(06)  VALUE  SPACES.              VVP216
014570                                                                 VVP216
014600 01  WS-LUCRO.                                                    VVP001
014700     03  WS-UNID-DELIV    PIC  9(05)V9999  VALUE  0.               VVP001
014800     03  WS-UNID-CUSTO    PIC  9(05)V999  VALUE  0.                VVP001
014900     03  WS-CUSTO-TOTAL   PIC  9(09)V99  VALUE  0.                 VVP001
015000     03  WS-RECEITA-TOT   PIC  S9(09)V99  VALUE  0.                VVP001
015100     03  WS-LUCRO-BRUTO   PIC  S9(09)V99  VALUE  0.                VVP001
015200     03  WS-MARGEM-BRUTA  PIC  S9(03)V99  VALUE  0.                VVP001
015300     03  WS-LUCRO-LIQ     PIC  S9(09)V99  VALUE  0.                VVP001
015400     03  WS-MARGEM-LIQ    PIC  S9(03)V99  VALUE  0.                VVP001
015500     03  FILLER           PIC  X(05)  VALUE  SPACES.              VVP001
015600                                                                 VVP001
015700******************************************************************VVP037
015800*    TABELA FIXA DE TARIFAS DE 2A PERNA (SEGUNDO ARMAZEM).       *VVP037
015900*    NAO VEM DE ARQUIVO - EH LITERAL DO PROGRAMA (DIFERE DO      *VVP037
016000*    1O PERNA PARA COQUELLE). COQ ALTERADO P/ 4,90 EM VVP-037.   *VVP037
016100******************************************************************VVP188
016200 01  TB-LEG2-LIT.                                                 VVP037
016210     03  TB-LEG2-01.                                               VVP037
016220         05  FILLER   PIC  X(04)     VALUE  "SVZ".                 VVP037
016230         05  FILLER   PIC  9(03)V99  VALUE  2.75.                  VVP037
016240         05  FILLER   PIC  9(03)V99  VALUE  2.75.                  VVP037
016250         05  FILLER   PIC  9(03)V99  VALUE  1.36.                  VVP037
016260         05  FILLER   PIC  9(05)V99  VALUE  0.                     VVP037
016310     03  TB-LEG2-02.                                               VVP037
016320         05  FILLER   PIC  X(04)     VALUE  "OFFG".                VVP037
016330         05  FILLER   PIC  9(03)V99  VALUE  3.90.                  VVP037
016340         05  FILLER   PIC  9(03)V99  VALUE  3.12.                  VVP037
016350         05  FILLER   PIC  9(03)V99  VALUE  1.40.                  VVP037
016360         05  FILLER   PIC  9(05)V99  VALUE  0.                     VVP037
016410     03  TB-LEG2-03.                                               VVP037
016420         05  FILLER   PIC  X(04)     VALUE  "COQ".                 VVP037
016430         05  FILLER   PIC  9(03)V99  VALUE  4.90.                  VVP037
016440         05  FILLER   PIC  9(03)V99  VALUE  4.90.                  VVP037
016450         05  FILLER   PIC  9(03)V99  VALUE  4.00.                  VVP037
016460         05  FILLER   PIC  9(05)V99  VALUE  5.50.                  VVP216
016510     03  TB-LEG2-04.                                               VVP188
016520         05  FILLER   PIC  X(04)     VALUE  "ARUF".                VVP188
016530         05  FILLER   PIC  9(03)V99  VALUE  0.                     VVP188
016540         05  FILLER   PIC  9(03)V99  VALUE  0.                     VVP188
016550         05  FILLER   PIC  9(03)V99  VALUE  0.                     VVP188
016560         05  FILLER   PIC  9(05)V99  VALUE  360.00.                VVP201
016610     03  TB-LEG2-05.                                               VVP188
016620         05  FILLER   PIC  X(04)     VALUE  "MENT".                VVP188
016630         05  FILLER   PIC  9(03)V99  VALUE  5.10.                  VVP188
016640         05  FILLER   PIC  9(03)V99  VALUE  5.10.                  VVP188
016650         05  FILLER   PIC  9(03)V99  VALUE  1.40.                  VVP188
016660         05  FILLER   PIC  9(05)V99  VALUE  50.00.                 VVP188
016710     03  TB-LEG2-06.                                               VVP037
016720         05  FILLER   PIC  X(04)     VALUE  "GIUR".                VVP037
016730         05  FILLER   PIC  9(03)V99  VALUE  2.30.                  VVP037
016740         05  FILLER   PIC  9(03)V99  VALUE  2.30.                  VVP037
016750         05  FILLER   PIC  9(03)V99  VALUE  1.40.                  VVP037
016760         05  FILLER   PIC  9(05)V99  VALUE  0.                     VVP037
016900 01  RED-LEG2  REDEFINES  TB-LEG2-LIT.                            VVP037
017000     03  TB-LEG2-ITEM  OCCURS 6 TIMES                             VVP037
018000                       INDEXED BY  IDX-LEG2.                      VVP037
018100         05  LEG2-COD      PIC  X(04).                            VVP037
018200         05  LEG2-IN       PIC  9(03)V99.                         VVP037
018300         05  LEG2-OUT      PIC  9(03)V99.                         VVP037
018400         05  LEG2-ARM      PIC  9(03)V99.                         VVP037
018500         05  LEG2-TAX      PIC  9(05)V99.                         VVP037
018600*                                                                 VVP037
019000******************************************************************VVP095
019100*    TAXAS FIXAS DO PROGRAMA - RATEIO DE TAXA DE PEDIDO E        *VVP095
019200*    CONSTANTES DE CLAMP DAS TABELAS DE FRETE/ENTREGA.           *VVP095
019300******************************************************************VVP095
019400 01  WS-CONSTANTES.                                               VVP001
019500     03  CTE-SHUTTLE      PIC  9(05)V99  VALUE  450.00.           VVP001
019950     03  FILLER           PIC  X(17)  VALUE  SPACES.              VVP217
020000     03  CTE-TRK-MIN      PIC  9(02)  COMP  VALUE  1.              VVP095
020100     03  CTE-TRK-MAX      PIC  9(02)  COMP  VALUE  66.             VVP095
020200     03  CTE-FRD-MIN      PIC  9(02)  COMP  VALUE  1.              VVP068
020300     03  CTE-FRD-MAX      PIC  9(02)  COMP  VALUE  33.             VVP068
020400     03  FILLER           PIC  X(06)  VALUE  SPACES.              VVP001
020500                                                                 VVP001
020600 01  PRM-REL.                                                     VVP001
020700     03  FLG-REL          PIC  X(01).                             VVP001
020800     03  REL-ID           PIC  X(08).                             VVP001
020900     03  REL-WH-TITLE     PIC  X(27).                             VVP001
021000     03  REL-INBOUND      PIC  9(07)V99.                          VVP001
021100     03  REL-OUTBOUND     PIC  9(07)V99.                          VVP001
021200     03  REL-STORAGE      PIC  9(07)V99.                          VVP001
021300     03  REL-ORDER-FEE    PIC  9(05)V99.                          VVP001
021400     03  REL-WH-TOTAL     PIC  9(07)V99.                          VVP001
021500     03  REL-LABEL-TOT    PIC  9(07)V99.                          VVP001
021600     03  REL-TRANSFER-TOT PIC  9(07)V99.                          VVP001
021700     03  REL-PALLET-TOT   PIC  9(07)V99.                          VVP001
021800     03  REL-BUY-TRANS    PIC  9(07)V99.                          VVP001
021900     03  REL-LEG2-TOT     PIC  9(07)V99.                          VVP037
022000     03  REL-TOTAL-COST   PIC  9(08)V99.                          VVP001
022100     03  REL-CPP          PIC  9(05)V9999.                        VVP001
022200     03  REL-CPP-ROUNDED  PIC  9(05)V99.                          VVP001
022300     03  REL-DELIV-TOT    PIC  9(07)V99.                          VVP001
022400     03  REL-TOT-REVENUE  PIC  S9(09)V99.                         VVP001
022500     03  REL-GROSS-PROFIT PIC  S9(09)V99.                         VVP001
022600     03  REL-GROSS-MARGIN PIC  S9(03)V99.                         VVP001
022700     03  REL-NET-PROFIT   PIC  S9(09)V99.                         VVP001
022800     03  REL-NET-MARGIN   PIC  S9(03)V99.                         VVP001
022900     03  REL-TOT-ORDERS   PIC  9(07)  COMP.                        VVP001
023000     03  REL-TOT-COST-SUM PIC  9(09)V99.                          VVP001
023100     03  REL-TOT-REV-SUM  PIC  S9(10)V99.                         VVP001
023200     03  REL-TOT-GRS-SUM  PIC  S9(10)V99.                         VVP001
023300     03  REL-TOT-NET-SUM  PIC  S9(10)V99.                         VVP001
023350     03  FILLER           PIC  X(04).                             VVP001
023400                                                                 VVP001
023500 PROCEDURE       DIVISION.                                       VVP001
023600                                                                 VVP001
023610******************************************************************VVP001
023620*    ROT-0000 -- PARAGRAFO MESTRE. ABRE/CARREGA, PROCESSA OS     *VVP001
023630*    PEDIDOS UM A UM ATE O FIM DO ARQUIVO E ENCERRA O LOTE.      *VVP001
023640******************************************************************VVP001
023650 ROT-0000-00.                                                    VVP001
023660     PERFORM  ROT-0100-00  THRU  ROT-0100-EXIT                    VVP001
023670     PERFORM  ROT-2000-00  THRU  ROT-2000-EXIT                    VVP001
023680                           UNTIL  FST-ORD  =  "10"                VVP001
023690     PERFORM  ROT-9000-00  THRU  ROT-9000-EXIT                    VVP001
023695     GOBACK.                                                      VVP001
023700                                                                 VVP001
023710******************************************************************VVP001
023720*    ROT-0100 -- ABRE OS ARQUIVOS, CARREGA AS TABELAS DE MEMORIA  *VVP001
023730*    E FAZ A LEITURA DE ABERTURA (PRIMEIRO PEDIDO) DO LOTE.      *VVP001
023740******************************************************************VVP001
023750 ROT-0100-00.                                                    VVP001
023800     OPEN     INPUT     ORDERS   WHRATES  TRKRATE  FRRATES        VVP001
023900     OPEN     OUTPUT    RESULTS                                   VVP001
024000     MOVE     ZEROS     TO   WS-ORD-COUNT  WS-TOT-COST-SUM         VVP001
024100                             WS-TOT-REV-SUM  WS-TOT-GRS-SUM        VVP001
024200                             WS-TOT-NET-SUM                       VVP001
024300     PERFORM  ROT-1100-00  THRU  ROT-1100-EXIT                    VVP001
024400     PERFORM  ROT-1200-00  THRU  ROT-1200-EXIT                    VVP001
024500     PERFORM  ROT-1300-00  THRU  ROT-1300-EXIT                    VVP001
024600     MOVE     "I"       TO   FLG-REL                              VVP001
024700     CALL     "DY7262"  USING  PRM-REL                            VVP001
024800     PERFORM  ROT-1900-00  THRU  ROT-1900-EXIT.                   VVP001
024850 ROT-0100-EXIT.                                                  VVP001
024860     EXIT.                                                       VVP001
024900                                                                 VVP001
025000******************************************************************VVP001
025100*    ROT-1100 -- CARREGA A TABELA DE ARMAZENS (TAB-WHR) A        *VVP001
025200*    PARTIR DO ARQUIVO WHRATES, EM ORDEM ASCENDENTE DE CODIGO.   *VVP001
025300******************************************************************VVP001
025400 ROT-1100-00.                                                    VVP001
025500     MOVE     ZEROS     TO   QTD-WHR                              VVP001
025600     READ     WHRATES                                             VVP001
025700          AT END  MOVE  "10"  TO  FST-WHR.                        VVP001
025800 ROT-1100-10.                                                    VVP001
025900     IF  FST-WHR  =  "10"          GO  TO  ROT-1100-EXIT.         VVP001
026000     ADD      1         TO   QTD-WHR                              VVP001
026100     MOVE     WHR-CODE          TO  WHR-COD  (QTD-WHR)            VVP001
026200     MOVE     WHR-COUNTRY       TO  WHR-PAI  (QTD-WHR)            VVP001
026300     MOVE     WHR-NAME          TO  WHR-NOM  (QTD-WHR)            VVP001
026400     MOVE     WHR-INBOUND       TO  WHR-INB  (QTD-WHR)            VVP001
026500     MOVE     WHR-OUTBOUND      TO  WHR-OUT  (QTD-WHR)            VVP001
026600     MOVE     WHR-STORAGE       TO  WHR-ARM  (QTD-WHR)            VVP001
026700     MOVE     WHR-ORDER-FEE     TO  WHR-TAX  (QTD-WHR)            VVP001
026800     MOVE     WHR-LABEL-PP      TO  WHR-ETQ  (QTD-WHR)            VVP001
026900     MOVE     WHR-LABELLING-PP  TO  WHR-ETL  (QTD-WHR)            VVP001
027000     MOVE     WHR-TRANSFER-MODE TO  WHR-MOD  (QTD-WHR)            VVP001
027100     MOVE     WHR-SHUTTLE       TO  WHR-SHT  (QTD-WHR)            VVP001
027200     READ     WHRATES                                             VVP001
027300          AT END  MOVE  "10"  TO  FST-WHR.                        VVP001
027400     GO  TO  ROT-1100-10.                                         VVP001
027500 ROT-1100-EXIT.                                                  VVP001
027600     EXIT.                                                       VVP001
027700                                                                 VVP001
027800******************************************************************VVP001
027900*    ROT-1200 -- CARREGA A TABELA DE FRETE RODOVIARIO (TAB-TRK)  *VVP001
028000*    A PARTIR DO ARQUIVO TRKRATE, EM ORDEM ASCENDENTE DE PALETES.*VVP001
028100******************************************************************VVP001
028200 ROT-1200-00.                                                    VVP001
028300     MOVE     ZEROS     TO   QTD-TRK                              VVP001
028400     READ     TRKRATE                                             VVP001
028500          AT END  MOVE  "10"  TO  FST-TRK.                        VVP001
028600 ROT-1200-10.                                                    VVP001
028700     IF  FST-TRK  =  "10"          GO  TO  ROT-1200-EXIT.         VVP001
028800     ADD      1         TO   QTD-TRK                              VVP001
028900     MOVE     TRK-PALLETS       TO  TRK-PAL  (QTD-TRK)            VVP001
029000     MOVE     TRK-COST          TO  TRK-VAL  (QTD-TRK)            VVP001
029100     READ     TRKRATE                                             VVP001
029200          AT END  MOVE  "10"  TO  FST-TRK.                        VVP001
029300     GO  TO  ROT-1200-10.                                         VVP001
029400 ROT-1200-EXIT.                                                  VVP001
029500     EXIT.                                                       VVP001
029600                                                                 VVP001
029700******************************************************************VVP001
029800*    ROT-1300 -- CARREGA A TABELA DE ENTREGA FRANCA (TAB-FRD)    *VVP001
029900*    A PARTIR DO ARQUIVO FRRATES, ORDEM ASC. DEPTO + PALETES.    *VVP001
030000******************************************************************VVP001
030100 ROT-1300-00.                                                    VVP001
030200     MOVE     ZEROS     TO   QTD-FRD                              VVP001
030300     READ     FRRATES                                             VVP001
030400          AT END  MOVE  "10"  TO  FST-FRD.                        VVP001
030500 ROT-1300-10.                                                    VVP001
030600     IF  FST-FRD  =  "10"          GO  TO  ROT-1300-EXIT.         VVP001
030700     ADD      1         TO   QTD-FRD                              VVP001
030800     MOVE     FRD-DEPT          TO  FRD-DPT  (QTD-FRD)            VVP001
030900     MOVE     FRD-PALLETS       TO  FRD-PAL  (QTD-FRD)            VVP001
031000     MOVE     FRD-TOTAL         TO  FRD-VAL  (QTD-FRD)            VVP001
031100     READ     FRRATES                                             VVP001
031200          AT END  MOVE  "10"  TO  FST-FRD.                        VVP001
031300     GO  TO  ROT-1300-10.                                         VVP001
031400 ROT-1300-EXIT.                                                  VVP001
031500     EXIT.                                                       VVP001
031600                                                                 VVP001
031700******************************************************************VVP001
031800*    ROT-1900 -- LE O PROXIMO PEDIDO DO ARQUIVO ORDERS.          *VVP001
031900******************************************************************VVP001
032000 ROT-1900-00.                                                    VVP001
032100     READ     ORDERS                                              VVP001
032150          AT END  MOVE  "10"  TO  FST-ORD.                        VVP001
032200 ROT-1900-EXIT.                                                  VVP001
032300     EXIT.                                                       VVP001
032400                                                                 VVP001
032500******************************************************************VVP001
032600*    ROT-2000 -- PROCESSA UM PEDIDO: TARIFA TODAS AS PARCELAS,   *VVP001
032700*    GRAVA RESULTS, CHAMA O DY7262 PARA A LINHA DO RELATORIO E   *VVP001
032800*    SOMA OS TOTAIS GERAIS. LE O PROXIMO PEDIDO NO FINAL.        *VVP001
032900******************************************************************VVP001
033000 ROT-2000-00.                                                    VVP001
033100     ADD      1         TO   WS-ORD-COUNT                         VVP001
033200     MOVE     ORD-WH-CODE       TO  WS-EFF-WH-COD                 VVP001
033300     IF  ORD-WH-CODE  =  "DEXA"  AND  ORD-TEMP-YES                VVP140
033400         MOVE  "DEXT"  TO  WS-EFF-WH-COD                          VVP140
033500     END-IF                                                      VVP140
033600     PERFORM  ROT-2100-00  THRU  ROT-2100-EXIT                    VVP001
033700     PERFORM  ROT-2200-00  THRU  ROT-2200-EXIT                    VVP001
033750     IF  NOT  WHR-ACHOU-SIM                                       VVP001
033760         PERFORM  ROT-1900-00  THRU  ROT-1900-EXIT                VVP001
033770         GO  TO  ROT-2000-EXIT                                    VVP001
033780     END-IF.                                                      VVP001
033900     PERFORM  ROT-2300-00  THRU  ROT-2300-EXIT                    VVP001
034000     PERFORM  ROT-2400-00  THRU  ROT-2400-EXIT                    VVP001
034100     PERFORM  ROT-2600-00  THRU  ROT-2600-EXIT                    VVP037
034200     PERFORM  ROT-2700-00  THRU  ROT-2700-EXIT                    VVP068
034300     PERFORM  ROT-2800-00  THRU  ROT-2800-EXIT                    VVP001
034400     PERFORM  ROT-2850-00  THRU  ROT-2850-EXIT                    VVP001
034500     PERFORM  ROT-2900-00  THRU  ROT-2900-EXIT                    VVP001
034600     PERFORM  ROT-1900-00  THRU  ROT-1900-EXIT.                   VVP001
034700 ROT-2000-EXIT.                                                  VVP001
034800     EXIT.                                                       VVP001
034900                                                                 VVP001
035000******************************************************************VVP001
035100*    U9 -- CLASSIFICADOR DE ENDERECO (FRANCA / ESPANHA) E        *VVP001
035200*    EXTRACAO DO DEPARTAMENTO FRANCES DO CEP DO CLIENTE.         *VVP001
035300******************************************************************VVP001
035400 ROT-2100-00.                                                    VVP001
035500     MOVE     "N"       TO   WS-CUST-FR  WS-CUST-ES  WS-CUST-DEPT-OKVVP001
035600     MOVE     ZEROS     TO   WS-CUST-DEPT                          VVP001
035700     IF  ORD-CTRY-ES                                              VVP001
035800         MOVE  "S"  TO  WS-CUST-ES                                VVP001
035900         GO  TO  ROT-2100-EXIT.                                   VVP001
036000     IF  ORD-CTRY-FR                                              VVP001
036100         MOVE  "S"  TO  WS-CUST-FR                                VVP001
036200         DIVIDE  ORD-POSTAL-N  BY  1000  GIVING  WS-CUST-DEPT      VVP001
036300         IF  WS-CUST-DEPT  >=  1  AND  WS-CUST-DEPT  <=  95        VVP001
036400             MOVE  "S"  TO  WS-CUST-DEPT-OK                        VVP001
036500         END-IF                                                   VVP001
036600     END-IF.                                                     VVP001
036700 ROT-2100-EXIT.                                                  VVP001
036800     EXIT.                                                       VVP001
036900                                                                 VVP001
037000******************************************************************VVP001
037100*    U1 -- TARIFACAO DE ARMAZENAGEM NA 1A PERNA. PESQUISA O      *VVP001
037200*    CODIGO EFETIVO DO ARMAZEM NA TABELA TAB-WHR (SEARCH ALL).   *VVP001
037300******************************************************************VVP001
037400 ROT-2200-00.                                                    VVP001
037500     MOVE     "N"       TO   WS-WHR-ACHOU                         VVP001
037600     MOVE     ZEROS     TO   WS-PZ-IN  WS-PZ-OUT  WS-PZ-ARM        VVP001
037700                             WS-PZ-TAX  WS-ARM-1VOLTA  WS-ARM-EXTRAVVP001
037800                             WS-ARM-TOTAL                          VVP001
037900     SET      IDX-WHR   TO   1                                    VVP001
038000     SEARCH ALL  TAB-WHR-ITEM                                      VVP001
038100         AT END  GO  TO  ROT-2200-EXIT                            VVP001
038200         WHEN  WHR-COD (IDX-WHR)  =  WS-EFF-WH-COD                 VVP001
038300             MOVE  "S"  TO  WS-WHR-ACHOU                          VVP001
038400     END-SEARCH.                                                  VVP001
038500     IF  NOT  WHR-ACHOU-SIM        GO  TO  ROT-2200-EXIT.         VVP001
038600     COMPUTE  WS-PZ-IN   =  ORD-PALLETS  *  WHR-INB (IDX-WHR)      VVP001
038700     COMPUTE  WS-PZ-OUT  =  ORD-PALLETS  *  WHR-OUT (IDX-WHR)      VVP001
038800     COMPUTE  WS-PZ-ARM  =  ORD-PALLETS  *  ORD-WEEKS               VVP001
038900                                         *  WHR-ARM (IDX-WHR)      VVP001
039000     EVALUATE  WS-EFF-WH-COD                                       VVP001
039100         WHEN  "COQ"  WHEN  "ARUF"  WHEN  "MENT"                   VVP001
039200             IF  ORD-PALLETS  >  0  AND  ORD-PIECES  >  0          VVP001
039300                 MOVE  WHR-TAX (IDX-WHR)  TO  WS-PZ-TAX            VVP001
039400             END-IF                                                VVP001
039500         WHEN  OTHER                                               VVP001
039600             MOVE  WHR-TAX (IDX-WHR)  TO  WS-PZ-TAX                VVP001
039700     END-EVALUATE                                                 VVP001
039800     COMPUTE  WS-ARM-1VOLTA  =  WS-PZ-IN  +  WS-PZ-OUT             VVP001
039900                              + WS-PZ-ARM  +  WS-PZ-TAX.           VVP001
040000 ROT-2200-EXIT.                                                  VVP001
040100     EXIT.                                                       VVP001
040200                                                                 VVP001
040300******************************************************************VVP001
040400*    U2 -- CUSTO DE ROTULAGEM (LABEL + LABELLING POR PECA).      *VVP001
040500******************************************************************VVP001
040600 ROT-2300-00.                                                    VVP001
040700     MOVE     ZEROS     TO   WS-ETQ-TOTAL                          VVP001
040800     IF  ORD-LABEL-YES                                            VVP001
040900         COMPUTE  WS-ETQ-TOTAL ROUNDED =                          VVP001
041000             (WHR-ETQ (IDX-WHR) + WHR-ETL (IDX-WHR)) * ORD-PIECES. VVP001
041100 ROT-2300-EXIT.                                                  VVP001
041200     EXIT.                                                       VVP001
041300                                                                 VVP001
041400******************************************************************VVP001
041500*    U3 -- TRANSFERENCIA DE ROTULAGEM (SHUTTLE FIXO OU TABELA    *VVP001
041600*    DE CAMINHAO), COM ARMAZENAGEM EXTRA NA VOLTA.               *VVP001
041700******************************************************************VVP001
041800 ROT-2400-00.                                                    VVP001
041900     MOVE     ZEROS     TO   WS-TRF-TOTAL                          VVP001
042000     IF  NOT  ORD-LABEL-YES         GO  TO  ROT-2400-EXIT.        VVP001
042100     IF  WHR-MODE-NONE (IDX-WHR)    GO  TO  ROT-2400-EXIT.        VVP001
042200     IF  WHR-MOD (IDX-WHR)  =  "S"                                VVP001
042300         GO  TO  ROT-2410-00.                                    VVP001
042400     GO  TO  ROT-2420-00.                                        VVP001
042500******************************************************************VVP001
042600*    MODO SHUTTLE (SVZ) - 450,00 POR PERNA SELECIONADA           *VVP001
042700******************************************************************VVP001
042800 ROT-2410-00.                                                    VVP001
042900     IF  ORD-WH2LAB-YES                                           VVP001
043000         ADD  CTE-SHUTTLE  TO  WS-TRF-TOTAL.                      VVP001
043100     IF  ORD-LAB2WH-YES                                           VVP001
043200         ADD  CTE-SHUTTLE  TO  WS-TRF-TOTAL                        VVP001
043300         ADD  WS-ARM-1VOLTA  TO  WS-ARM-EXTRA.                     VVP001
043400     GO  TO  ROT-2400-EXIT.                                      VVP001
043500******************************************************************VVP001
043600*    MODO TABELA DE CAMINHAO - BUSCA U5, DUPLO EMPILHAMENTO      *VVP001
043700*    DIVIDE PALETES/2 (ARREDONDA P/ CIMA).                       *VVP001
043800******************************************************************VVP001
043900 ROT-2420-00.                                                    VVP001
044000     MOVE     ORD-PALLETS       TO   WS-TRK-KEY                    VVP001
044100     IF  ORD-DBL-STACK-YES  AND  ORD-PALLETS  >  0                VVP095
044200         DIVIDE  ORD-PALLETS  BY  2  GIVING  WS-TRK-KEY             VVP095
044300                                     REMAINDER  WS-REM             VVP095
044400         IF  WS-REM  >  0                                          VVP095
044500             ADD  1  TO  WS-TRK-KEY                                VVP095
044600         END-IF.                                                  VVP095
044700     PERFORM  ROT-2500-00  THRU  ROT-2500-EXIT.                   VVP001
044800     IF  ORD-WH2LAB-YES                                           VVP001
044900         ADD  WS-TRK-VAL  TO  WS-TRF-TOTAL.                        VVP001
045000     IF  ORD-LAB2WH-YES                                           VVP001
045100         ADD  WS-TRK-VAL  TO  WS-TRF-TOTAL.                        VVP001
045200     IF  ORD-WH2LAB-YES  AND  ORD-LAB2WH-YES                       VVP001
045300         COMPUTE  WS-ARM-EXTRA  =  ORD-PALLETS  *                  VVP001
045400             (WHR-INB (IDX-WHR)  +  WHR-OUT (IDX-WHR)).            VVP001
045500 ROT-2400-EXIT.                                                  VVP001
045600     EXIT.                                                       VVP001
045700                                                                 VVP001
045800******************************************************************VVP001
045900*    U5 -- PESQUISA NA TABELA DE FRETE RODOVIARIO (TAB-TRK).     *VVP170
046000*    CLAMP 1..66. CHAVE EXATA OU A MAIOR CHAVE MENOR OU IGUAL.   *VVP170
046100******************************************************************VVP170
046200 ROT-2500-00.                                                    VVP001
046300     MOVE     ZEROS     TO   WS-TRK-VAL                            VVP001
046400     MOVE     "N"       TO   WS-TRK-ACHOU                          VVP001
046500     IF  WS-TRK-KEY  <  CTE-TRK-MIN    MOVE CTE-TRK-MIN TO WS-TRK-KEYVVP001
046600     IF  WS-TRK-KEY  >  CTE-TRK-MAX    MOVE CTE-TRK-MAX TO WS-TRK-KEYVVP001
046700     IF  QTD-TRK  =  0                 GO  TO  ROT-2500-EXIT.     VVP001
046800     SET      IDX-TRK   TO   1                                     VVP001
046900     SEARCH ALL  TAB-TRK-ITEM                                      VVP001
047000         AT END  GO  TO  ROT-2510-00                              VVP001
047100         WHEN  TRK-PAL (IDX-TRK)  =  WS-TRK-KEY                    VVP001
047200             MOVE  TRK-VAL (IDX-TRK)  TO  WS-TRK-VAL               VVP001
047300             MOVE  "S"  TO  WS-TRK-ACHOU                          VVP001
047400     END-SEARCH.                                                  VVP001
047500     GO  TO  ROT-2500-EXIT.                                       VVP001
047600******************************************************************VVP170
047700*    CHAVE EXATA NAO ACHADA - PROCURA DE TRAS P/ FRENTE A        *VVP170
047800*    MAIOR CHAVE MENOR OU IGUAL A WS-TRK-KEY.                    *VVP170
047900******************************************************************VVP170
048000 ROT-2510-00.                                                    VVP001
048100     SET      IDX-TRK   TO   QTD-TRK.                             VVP001
048200 ROT-2510-10.                                                    VVP001
048300     IF  IDX-TRK  <  1             GO  TO  ROT-2500-EXIT.         VVP001
048400     IF  TRK-PAL (IDX-TRK)  <=  WS-TRK-KEY                        VVP001
048500         MOVE  TRK-VAL (IDX-TRK)  TO  WS-TRK-VAL                  VVP001
048600         MOVE  "S"  TO  WS-TRK-ACHOU                              VVP001
048700         GO  TO  ROT-2500-EXIT.                                   VVP001
048800     SET      IDX-TRK  DOWN  BY  1                                VVP001
048900     GO  TO  ROT-2510-10.                                         VVP001
049000 ROT-2500-EXIT.                                                  VVP001
049100     EXIT.                                                       VVP001
049200                                                                 VVP001
049300******************************************************************VVP037
049400*    U4 -- SEGUNDA PERNA DE ARMAZEM. USA A TABELA FIXA           *VVP037
049500*    TB-LEG2-LIT (LITERAL DO PROGRAMA) E O TRANSPORTE ENTRE      *VVP037
049600*    ARMAZENS INFORMADO NO PEDIDO.                               *VVP037
049700******************************************************************VVP037
049800 ROT-2600-00.                                                    VVP037
049900     MOVE     ZEROS     TO   WS-LEG2-TOTAL                         VVP037
050000     MOVE     SPACES    TO   WS-EFF-WH2-COD                        VVP037
050100     IF  ORD-WH2-CODE  =  SPACES   GO  TO  ROT-2600-EXIT.         VVP037
050200     IF  ORD-WH2-CODE  =  WS-EFF-WH-COD  GO  TO  ROT-2600-EXIT.   VVP037
050300     MOVE     ORD-WH2-CODE       TO  WS-EFF-WH2-COD                VVP037
050400     SET      IDX-LEG2  TO  1                                     VVP037
050500 ROT-2600-10.                                                    VVP037
050600     IF  IDX-LEG2  >  6            GO  TO  ROT-2600-EXIT.         VVP037
050700     IF  LEG2-COD (IDX-LEG2)  =  WS-EFF-WH2-COD                    VVP037
050800         COMPUTE  WS-LEG2-TOTAL  =                                 VVP037
050900           (ORD-PALLETS * LEG2-IN  (IDX-LEG2))                    VVP037
051000         +     (ORD-PALLETS * LEG2-OUT (IDX-LEG2))                VVP037
051100         +     (ORD-PALLETS * ORD-WH2-WEEKS * LEG2-ARM (IDX-LEG2)) VVP037
051200         +     LEG2-TAX (IDX-LEG2)                                VVP188
051300         +     ORD-WH2-TRANS                                      VVP037
051400         GO  TO  ROT-2600-EXIT.                                  VVP037
051500     SET      IDX-LEG2  UP  BY  1                                 VVP037
051600     GO  TO  ROT-2600-10.                                        VVP037
051700 ROT-2600-EXIT.                                                  VVP037
051800     EXIT.                                                       VVP037
051900                                                                 VVP001
052000******************************************************************VVP068
052100*    U6 -- ENTREGA AUTOMATICA NA FRANCA: SO QUANDO O ARMAZEM     *VVP068
052200*    EFETIVO E SVZ E O CLIENTE E FRANCES COM CEP VALIDO.         *VVP068
052300*    CLAMP 1..33, CHAVE EXATA, MAIOR<=, SENAO MENOR PALETE DO    *VVP068
052400*    DEPARTAMENTO. SENAO USA O VALOR DIGITADO NO PEDIDO.         *VVP068
052500******************************************************************VVP068
052600 ROT-2700-00.                                                    VVP068
052700     MOVE     ORD-DELIV-TRANS    TO  WS-DELIV-TOT                 VVP068
052800     IF  WS-EFF-WH-COD  NOT  =  "SVZ"   GO  TO  ROT-2700-EXIT.    VVP068
052900     IF  NOT  CUST-E-FRANCA             GO  TO  ROT-2700-EXIT.    VVP068
053000     IF  NOT  DEPT-VALIDO                GO  TO  ROT-2700-EXIT.   VVP068
053100     MOVE     ORD-PALLETS        TO  WS-FRD-PAL                    VVP068
053200     IF  WS-FRD-PAL  <  CTE-FRD-MIN   MOVE CTE-FRD-MIN TO WS-FRD-PALVVP068
053300     IF  WS-FRD-PAL  >  CTE-FRD-MAX   MOVE CTE-FRD-MAX TO WS-FRD-PALVVP068
053400     MOVE     "N"        TO  WS-FRD-ACHOU                          VVP068
053500     MOVE     ZEROS      TO  WS-FRD-VAL                            VVP068
053600     IF  QTD-FRD  =  0                  GO  TO  ROT-2700-EXIT.    VVP068
053700     SET      IDX-FRD    TO  1                                     VVP068
053800     SEARCH ALL  TAB-FRD-ITEM                                      VVP068
053900         AT END  GO  TO  ROT-2710-00                              VVP068
054000         WHEN  FRD-DPT (IDX-FRD)  =  WS-CUST-DEPT  AND             VVP068
054100              FRD-PAL (IDX-FRD)  =  WS-FRD-PAL                    VVP068
054200             MOVE  FRD-VAL (IDX-FRD)  TO  WS-FRD-VAL               VVP068
054300             MOVE  "S"  TO  WS-FRD-ACHOU                          VVP068
054400     END-SEARCH.                                                  VVP068
054500     IF  FRD-ACHOU-SIM                                             VVP068
054600         MOVE  WS-FRD-VAL  TO  WS-DELIV-TOT                        VVP068
054700         GO  TO  ROT-2700-EXIT.                                   VVP068
054800     GO  TO  ROT-2700-EXIT.                                       VVP068
054900******************************************************************VVP068
055000*    CHAVE EXATA NAO ACHADA - PROCURA A MAIOR PALETE <=          *VVP068
055100*    DENTRO DO MESMO DEPARTAMENTO; SENAO A MENOR PALETE DO       *VVP068
055200*    DEPARTAMENTO.                                               *VVP068
055300******************************************************************VVP068
055400 ROT-2710-00.                                                    VVP068
055500     MOVE     ZEROS      TO  WS-FRD-VAL                            VVP068
055600     MOVE     99         TO  IND1                                  VVP068
055700     SET      IDX-FRD    TO  1                                     VVP068
055800 ROT-2710-10.                                                    VVP068
055900     IF  IDX-FRD  >  QTD-FRD        GO  TO  ROT-2710-40.         VVP068
056000     IF  FRD-DPT (IDX-FRD)  NOT  =  WS-CUST-DEPT                  VVP068
056100         GO  TO  ROT-2710-30.                                    VVP068
056200     IF  FRD-PAL (IDX-FRD)  <=  WS-FRD-PAL                        VVP068
056300         MOVE  FRD-VAL (IDX-FRD)  TO  WS-FRD-VAL                  VVP068
056400         MOVE  "S"  TO  WS-FRD-ACHOU.                             VVP068
056500     IF  FRD-PAL (IDX-FRD)  <  IND1                               VVP068
056600         MOVE  FRD-PAL (IDX-FRD)  TO  IND1.                        VVP068
056700 ROT-2710-30.                                                    VVP068
056800     SET      IDX-FRD    UP  BY  1                                 VVP068
056900     GO  TO  ROT-2710-10.                                         VVP068
057000 ROT-2710-40.                                                    VVP068
057100     IF  WS-FRD-ACHOU  =  "S"                                      VVP068
057200         MOVE  WS-FRD-VAL  TO  WS-DELIV-TOT                        VVP068
057300         GO  TO  ROT-2700-EXIT.                                   VVP068
057400     IF  IND1  =  99               GO  TO  ROT-2700-EXIT.        VVP068
057500     SET      IDX-FRD    TO  1                                     VVP068
057600 ROT-2710-50.                                                    VVP068
057700     IF  FRD-DPT (IDX-FRD)  =  WS-CUST-DEPT  AND                   VVP068
057800         FRD-PAL (IDX-FRD)  =  IND1                                VVP068
057900         MOVE  FRD-VAL (IDX-FRD)  TO  WS-DELIV-TOT                 VVP068
058000         GO  TO  ROT-2700-EXIT.                                   VVP068
058100     SET      IDX-FRD    UP  BY  1                                 VVP068
058200     GO  TO  ROT-2710-50.                                         VVP068
058300 ROT-2700-EXIT.                                                  VVP068
058400     EXIT.                                                       VVP068
058500                                                                 VVP001
058600******************************************************************VVP081
058700*    U7 -- TOTALIZADOR VVP: SOMA AS PARCELAS, CALCULA O CUSTO    *VVP081
058800*    POR PECA (4 DECIMAIS) E O ARREDONDAMENTO P/ CIMA EM         *VVP081
058900*    CENTAVOS (WS-CPP-ROUND). NUNCA ARREDONDA P/ BAIXO.          *VVP081
059000******************************************************************VVP081
059100 ROT-2800-00.                                                    VVP001
059200     MOVE     ZEROS     TO   WS-PAL-TOTAL                          VVP001
059300     IF  ORD-PALLET-UNIT  >  0                                    VVP001
059400         COMPUTE  WS-PAL-TOTAL = ORD-PALLET-UNIT * ORD-PALLETS.   VVP001
059500     COMPUTE  WS-ARM-TOTAL  =  WS-ARM-1VOLTA  +  WS-ARM-EXTRA.    VVP001
059600     COMPUTE  WS-TOT-BASE   =  WS-ARM-TOTAL    +  ORD-BUY-TRANS   VVP001
059700                            +  WS-PAL-TOTAL     +  WS-ETQ-TOTAL    VVP001
059800                            +  WS-TRF-TOTAL.                      VVP001
059900     COMPUTE  WS-TOT-CUSTO  =  WS-TOT-BASE  +  WS-LEG2-TOTAL.     VVP001
060000     IF  ORD-PIECES  =  0                                         VVP001
060100         MOVE  ZEROS  TO  WS-CPP  WS-CPP-ROUND                     VVP001
060200         GO  TO  ROT-2800-EXIT.                                   VVP001
060300     COMPUTE  WS-CPP  =  WS-TOT-CUSTO  /  ORD-PIECES.             VVP001
060400     COMPUTE  WS-CPP-UNID  =  WS-CPP  *  10000.                   VVP081
060500     DIVIDE    WS-CPP-UNID  BY  100  GIVING  WS-CPP-CENT          VVP081
060600                                     REMAINDER  WS-CPP-RESTO.      VVP081
060700     IF  WS-CPP-RESTO  >  0                                       VVP081
060800         ADD  1  TO  WS-CPP-CENT.                                 VVP081
060900     COMPUTE  WS-CPP-ROUND  =  WS-CPP-CENT  /  100.               VVP081
061000 ROT-2800-EXIT.                                                  VVP001
061100     EXIT.                                                       VVP001
061200                                                                 VVP001
061300******************************************************************VVP110
061400*    U8 -- APURACAO DE LUCRO (P&L): CUSTO UNITARIO BRUTO,        *VVP110
061500*    RECEITA, LUCRO BRUTO/LIQUIDO E MARGENS. RECEITA ZERO =      *VVP110
061600*    MARGENS ZERO (VVP-110).                                     *VVP110
061700******************************************************************VVP110
061800 ROT-2850-00.                                                    VVP001
061900     IF  ORD-PIECES  =  0                                         VVP001
062000         MOVE  ZEROS  TO  WS-UNID-DELIV                            VVP001
062100     ELSE                                                         VVP001
062200         COMPUTE  WS-UNID-DELIV = WS-DELIV-TOT / ORD-PIECES.      VVP001
062300     COMPUTE  WS-UNID-CUSTO ROUNDED =                             VVP001
062400         WS-CPP-ROUND  +  ORD-PURCH-PRICE.                        VVP001
062500     COMPUTE  WS-CUSTO-TOTAL ROUNDED =                            VVP001
062600         WS-UNID-CUSTO  *  ORD-PIECES.                             VVP001
062700     COMPUTE  WS-RECEITA-TOT ROUNDED =                            VVP001
062800         ORD-SALES-PRICE  *  ORD-PIECES.                           VVP001
062900     COMPUTE  WS-LUCRO-BRUTO ROUNDED =                            VVP001
063000         WS-RECEITA-TOT  -  WS-CUSTO-TOTAL.                       VVP001
063100     COMPUTE  WS-LUCRO-LIQ  ROUNDED =                             VVP001
063200         WS-RECEITA-TOT  -  WS-CUSTO-TOTAL  -  WS-DELIV-TOT.      VVP001
063300     IF  WS-RECEITA-TOT  >  0                                      VVP001
063400         COMPUTE  WS-MARGEM-BRUTA ROUNDED =                       VVP001
063500             WS-LUCRO-BRUTO  /  WS-RECEITA-TOT  *  100             VVP001
063600         COMPUTE  WS-MARGEM-LIQ   ROUNDED =                       VVP110
063700             WS-LUCRO-LIQ    /  WS-RECEITA-TOT  *  100             VVP110
063800     ELSE                                                         VVP110
063900         MOVE  ZEROS  TO  WS-MARGEM-BRUTA  WS-MARGEM-LIQ.         VVP110
064000 ROT-2850-EXIT.                                                  VVP001
064100     EXIT.                                                       VVP001
064200                                                                 VVP001
064300******************************************************************VVP001
064400*    ROT-2900 -- MONTA E GRAVA O REGISTRO RESULTS, CHAMA O       *VVP001
064500*    DY7262 PARA A LINHA DE QUEBRA DO PEDIDO E SOMA OS TOTAIS    *VVP001
064600*    GERAIS DO LOTE.                                             *VVP001
064700******************************************************************VVP001
064800 ROT-2900-00.                                                    VVP001
064850     MOVE     SPACES             TO  RED-RES-INIT                 VVP217
064900     MOVE     ORD-ID             TO  RES-ID                       VVP001
065000     MOVE     WS-EFF-WH-COD      TO  RES-WH-CODE                  VVP001
065100     MOVE     WS-PZ-IN           TO  RES-INBOUND                  VVP001
065200     MOVE     WS-PZ-OUT          TO  RES-OUTBOUND                 VVP001
065300     MOVE     WS-PZ-ARM          TO  RES-STORAGE                  VVP001
065400     MOVE     WS-PZ-TAX          TO  RES-ORDER-FEE                 VVP001
065500     MOVE     WS-ARM-TOTAL       TO  RES-WH-TOTAL                 VVP001
065600     MOVE     WS-ETQ-TOTAL       TO  RES-LABEL-TOT                 VVP001
065700     MOVE     WS-TRF-TOTAL       TO  RES-TRANSFER-TOT              VVP001
065800     MOVE     WS-PAL-TOTAL       TO  RES-PALLET-TOT                VVP001
065900     MOVE     WS-LEG2-TOTAL      TO  RES-LEG2-TOT                  VVP037
066000     MOVE     WS-TOT-CUSTO       TO  RES-TOTAL-COST                VVP001
066100     MOVE     WS-CPP             TO  RES-CPP                       VVP001
066200     MOVE     WS-CPP-ROUND       TO  RES-CPP-ROUNDED               VVP001
066300     MOVE     WS-DELIV-TOT       TO  RES-DELIV-TOT                 VVP001
066400     MOVE     WS-RECEITA-TOT     TO  RES-TOT-REVENUE               VVP001
066500     MOVE     WS-LUCRO-BRUTO     TO  RES-GROSS-PROFIT              VVP001
066600     MOVE     WS-MARGEM-BRUTA    TO  RES-GROSS-MARGIN              VVP001
066700     MOVE     WS-LUCRO-LIQ       TO  RES-NET-PROFIT                VVP001
066800     MOVE     WS-MARGEM-LIQ      TO  RES-NET-MARGIN                VVP001
067000     WRITE    REG-RES.                                            VVP001
067100     MOVE     "D"                TO  FLG-REL                      VVP001
067200     MOVE     ORD-ID             TO  REL-ID                       VVP001
067300     STRING   WHR-PAI (IDX-WHR)  DELIMITED BY SIZE                 VVP001
067400              " / "              DELIMITED BY SIZE                 VVP001
067500              WHR-NOM (IDX-WHR)  DELIMITED BY SIZE                 VVP001
067600              INTO  REL-WH-TITLE.                                 VVP001
067700     MOVE     RES-INBOUND        TO  REL-INBOUND                  VVP001
067800     MOVE     RES-OUTBOUND       TO  REL-OUTBOUND                 VVP001
067900     MOVE     RES-STORAGE        TO  REL-STORAGE                  VVP001
068000     MOVE     RES-ORDER-FEE      TO  REL-ORDER-FEE                 VVP001
068100     MOVE     RES-WH-TOTAL       TO  REL-WH-TOTAL                 VVP001
068200     MOVE     RES-LABEL-TOT      TO  REL-LABEL-TOT                 VVP001
068300     MOVE     RES-TRANSFER-TOT   TO  REL-TRANSFER-TOT              VVP001
068400     MOVE     RES-PALLET-TOT     TO  REL-PALLET-TOT                VVP001
068500     MOVE     ORD-BUY-TRANS      TO  REL-BUY-TRANS                 VVP001
068600     MOVE     RES-LEG2-TOT       TO  REL-LEG2-TOT                  VVP037
068700     MOVE     RES-TOTAL-COST     TO  REL-TOTAL-COST                VVP001
068800     MOVE     RES-CPP            TO  REL-CPP                       VVP001
068900     MOVE     RES-CPP-ROUNDED    TO  REL-CPP-ROUNDED               VVP001
069000     MOVE     RES-DELIV-TOT      TO  REL-DELIV-TOT                 VVP001
069100     MOVE     RES-TOT-REVENUE    TO  REL-TOT-REVENUE               VVP001
069200     MOVE     RES-GROSS-PROFIT   TO  REL-GROSS-PROFIT              VVP001
069300     MOVE     RES-GROSS-MARGIN   TO  REL-GROSS-MARGIN              VVP001
069400     MOVE     RES-NET-PROFIT     TO  REL-NET-PROFIT                VVP001
069500     MOVE     RES-NET-MARGIN     TO  REL-NET-MARGIN                VVP001
069600     CALL     "DY7262"  USING  PRM-REL                            VVP001
069700     ADD      RES-TOTAL-COST     TO  WS-TOT-COST-SUM               VVP001
069800     ADD      RES-TOT-REVENUE    TO  WS-TOT-REV-SUM                VVP001
069900     ADD      RES-GROSS-PROFIT   TO  WS-TOT-GRS-SUM                VVP001
070000     ADD      RES-NET-PROFIT     TO  WS-TOT-NET-SUM.               VVP001
070100 ROT-2900-EXIT.                                                  VVP001
070200     EXIT.                                                       VVP001
070300                                                                 VVP001
070400******************************************************************VVP001
070500*    ROT-9000 -- FIM DE ARQUIVO: CHAMA O DY7262 P/ OS TOTAIS     *VVP001
070600*    GERAIS DO LOTE E FECHA OS ARQUIVOS.                         *VVP001
070700******************************************************************VVP001
070800 ROT-9000-00.                                                    VVP001
070900     MOVE     "T"        TO   FLG-REL                             VVP001
071000     MOVE     WS-ORD-COUNT      TO  REL-TOT-ORDERS                 VVP001
071100     MOVE     WS-TOT-COST-SUM   TO  REL-TOT-COST-SUM               VVP001
071200     MOVE     WS-TOT-REV-SUM    TO  REL-TOT-REV-SUM                VVP001
071300     MOVE     WS-TOT-GRS-SUM    TO  REL-TOT-GRS-SUM                VVP001
071400     MOVE     WS-TOT-NET-SUM    TO  REL-TOT-NET-SUM                VVP001
071500     CALL     "DY7262"  USING  PRM-REL                            VVP001
071600     MOVE     "F"        TO   FLG-REL                             VVP001
071700     CALL     "DY7262"  USING  PRM-REL                            VVP001
071800     CLOSE    ORDERS  WHRATES  TRKRATE  FRRATES  RESULTS.          VVP001
071850 ROT-9000-EXIT.                                                  VVP001
071900     EXIT.                                                       VVP001
