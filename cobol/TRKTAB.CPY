000100******************************************************************00010041
000200*    TRKTAB.CPY  --  TABELA DE FRETE RODOVIARIO (TRUCK RATE)     *00020041
000300*    ARQUIVO TRKRATE -- LINE SEQUENTIAL -- 12 BYTES               *00030041
000400******************************************************************00040041
000500* MNT 2013-06-14 ADILSON   CRIADO P/ TRANSFERENCIA DE ROTULAGEM   *00050028
000600******************************************************************00060041
000700 FD  TRKRATE                                                      00070002
000800     RECORDING MODE IS F                                          00080002
000900     LABEL RECORDS ARE STANDARD                                   00090002
001000     BLOCK CONTAINS 0 RECORDS                                     00100002
001100     RECORD CONTAINS 12 CHARACTERS                                00110002
001200     DATA RECORD IS REG-TRK.                                      00120002
001300 01  REG-TRK.                                                     00130002
001400     03  TRK-PALLETS         PIC  9(02).                          00140002
001500     03  TRK-COST            PIC  9(05)V99.                       00150002
001600     03  FILLER              PIC  X(03).                          00160002
001700*                                                                 00170002
001800******************************************************************00180041
001900*    TAB-TRK  --  TABELA DE FRETE EM MEMORIA, CARREGADA DE        *00190041
002000*    TRKRATE, ORDEM ASCENDENTE DE PALETES (SEARCH ALL)            *00200041
002100******************************************************************00210041
002200 01  TAB-TRK-CAB.                                                 00220028
002300     03  QTD-TRK             PIC  9(04)  COMP.                    00230028
002400     03  TAB-TRK-ITEM  OCCURS 70 TIMES                            00240028
002500                       ASCENDING KEY IS TRK-PAL                   00250028
002600                       INDEXED BY IDX-TRK.                        00260028
002700         05  TRK-PAL         PIC  9(02).                          00270028
002800         05  TRK-VAL         PIC  9(05)V99.                       00280028
