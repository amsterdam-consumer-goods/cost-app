000100******************************************************************00010041
000200*    ORDREG.CPY  --  PEDIDO VVP ( ORDER )  RECORD LAYOUT          *00020041
000300*    ARQUIVO ORDERS -- LINE SEQUENTIAL -- 120 BYTES               *00030041
000400******************************************************************00040041
000500* MNT 2009-03-11 ADILSON   REG-ORD CRIADO P/ LOTE DE CUSTO VVP    *00050017
000600* MNT 2011-07-19 ADILSON   +ORD-WH2-CODE/ORD-WH2-TRANS (2A PERNA) *00060023
000700* MNT 2015-02-02 M.SOUZA   +ORD-DBL-STACK (CAMINHAO DUPLO ANDAR)  *00070031
000800******************************************************************00080041
000900 FD  ORDERS                                                       00090002
001000     RECORDING MODE IS F                                          00100002
001100     LABEL RECORDS ARE STANDARD                                   00110002
001200     BLOCK CONTAINS 0 RECORDS                                     00120002
001300     RECORD CONTAINS 120 CHARACTERS                               00130002
001400     DATA RECORD IS REG-ORD.                                      00140002
001500 01  REG-ORD.                                                     00150002
001600     03  ORD-ID              PIC  X(08).                          00160002
001700     03  ORD-WH-CODE         PIC  X(04).                          00170002
001800     03  ORD-PIECES          PIC  9(07).                          00180002
001900     03  ORD-PALLETS         PIC  9(03).                          00190002
002000     03  ORD-WEEKS           PIC  9(03).                          00200002
002100     03  ORD-BUY-TRANS       PIC  9(07)V99.                       00210002
002200     03  ORD-PALLET-UNIT     PIC  9(03)V99.                       00220002
002300     03  ORD-TEMP-CTRL       PIC  X(01).                          00230002
002400         88  ORD-TEMP-YES        VALUE "Y".                       00240017
002500     03  ORD-LABEL-REQ       PIC  X(01).                          00250002
002600         88  ORD-LABEL-YES       VALUE "Y".                       00260017
002700     03  ORD-WH2LAB          PIC  X(01).                          00270002
002800         88  ORD-WH2LAB-YES      VALUE "Y".                       00280017
002900     03  ORD-LAB2WH          PIC  X(01).                          00290002
003000         88  ORD-LAB2WH-YES      VALUE "Y".                       00300017
003100     03  ORD-DBL-STACK       PIC  X(01).                          00310031
003200         88  ORD-DBL-STACK-YES   VALUE "Y".                       00320031
003300     03  ORD-WH2-CODE        PIC  X(04).                          00330023
003400     03  ORD-WH2-WEEKS       PIC  9(03).                          00340023
003500     03  ORD-WH2-TRANS       PIC  9(07)V99.                       00350023
003600     03  ORD-PURCH-PRICE     PIC  9(04)V999.                      00360002
003700     03  ORD-SALES-PRICE     PIC  9(04)V999.                      00370002
003800     03  ORD-DELIV-TRANS     PIC  9(07)V99.                       00380002
003900     03  ORD-CUST-POSTAL     PIC  X(05).                          00390002
004000     03  RED-ORD-POSTAL  REDEFINES  ORD-CUST-POSTAL.              00400017
004100         05  ORD-POSTAL-N    PIC  9(05).                          00410017
004200     03  ORD-CUST-CTRY       PIC  X(02).                          00420002
004300         88  ORD-CTRY-FR         VALUE "FR".                      00430017
004400         88  ORD-CTRY-ES         VALUE "ES".                      00440017
004500     03  FILLER              PIC  X(30).                          00450002
