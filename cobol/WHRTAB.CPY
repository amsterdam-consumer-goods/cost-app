000100******************************************************************00010041
000200*    WHRTAB.CPY  --  TARIFA DE ARMAZEM ( WAREHOUSE RATE ) LAYOUT  *00020041
000300*    ARQUIVO WHRATES -- LINE SEQUENTIAL -- 80 BYTES               *00030041
000400*    TAMBEM CARREGA A TABELA DE MEMORIA TAB-WHR (SEARCH ALL)     *00040041
000500******************************************************************00050041
000600* MNT 2009-03-11 ADILSON   CRIADO P/ LOTE DE CUSTO VVP            *00060017
000700* MNT 2012-11-04 ADILSON   +WHR-TRANSFER-MODE/WHR-SHUTTLE         *00070025
000800******************************************************************00080041
000900 FD  WHRATES                                                      00090002
001000     RECORDING MODE IS F                                          00100002
001100     LABEL RECORDS ARE STANDARD                                   00110002
001200     BLOCK CONTAINS 0 RECORDS                                     00120002
001300     RECORD CONTAINS 80 CHARACTERS                                00130002
001400     DATA RECORD IS REG-WHR.                                      00140002
001500 01  REG-WHR.                                                     00150002
001600     03  WHR-CODE            PIC  X(04).                          00160002
001700     03  WHR-COUNTRY         PIC  X(12).                          00170002
001800     03  WHR-NAME            PIC  X(12).                          00180002
001900     03  WHR-INBOUND         PIC  9(03)V99.                       00190002
002000     03  WHR-OUTBOUND        PIC  9(03)V99.                       00200002
002100     03  WHR-STORAGE         PIC  9(03)V99.                       00210002
002200     03  WHR-ORDER-FEE       PIC  9(05)V99.                       00220002
002300     03  WHR-LABEL-PP        PIC  9(01)V999.                      00230002
002400     03  WHR-LABELLING-PP    PIC  9(01)V999.                      00240002
002500     03  WHR-TRANSFER-MODE   PIC  X(01).                          00250025
002600         88  WHR-MODE-SHUTTLE    VALUE "S".                       00260025
002700         88  WHR-MODE-TRUCK      VALUE "T".                       00270025
002800         88  WHR-MODE-NONE       VALUE "N".                       00280025
002900     03  WHR-SHUTTLE         PIC  9(05)V99.                       00290025
003000     03  FILLER              PIC  X(14).                          00300002
003100*                                                                 00310002
003200******************************************************************00320041
003300*    TAB-WHR  --  TABELA DE ARMAZENS EM MEMORIA, CARREGADA DE     *00330041
003400*    WHRATES E PESQUISADA POR SEARCH ALL (ASCENDING KEY WHR-COD)  *00340041
003500******************************************************************00350041
003600 01  TAB-WHR-CAB.                                                 00360025
003700     03  QTD-WHR             PIC  9(04)  COMP.                    00370025
003800     03  TAB-WHR-ITEM  OCCURS 20 TIMES                            00380025
003900                       ASCENDING KEY IS WHR-COD                   00390025
004000                       INDEXED BY IDX-WHR.                        00400025
004100         05  WHR-COD         PIC  X(04).                          00410025
004200         05  WHR-PAI         PIC  X(12).                          00420025
004300         05  WHR-NOM         PIC  X(12).                          00430025
004400         05  WHR-INB         PIC  9(03)V99.                       00440025
004500         05  WHR-OUT         PIC  9(03)V99.                       00450025
004600         05  WHR-ARM         PIC  9(03)V99.                       00460025
004700         05  WHR-TAX         PIC  9(05)V99.                       00470025
004800         05  WHR-ETQ         PIC  9(01)V999.                      00480025
004900         05  WHR-ETL         PIC  9(01)V999.                      00490025
005000         05  WHR-MOD         PIC  X(01).                          00500025
005100         05  WHR-SHT         PIC  9(05)V99.                       00510025
