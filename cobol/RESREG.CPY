000100******************************************************************00010041
000200*    RESREG.CPY  --  RESULTADO DO CUSTO VVP ( RESULT ) LAYOUT    *00020041
000300*    ARQUIVO RESULTS -- LINE SEQUENTIAL -- 200 BYTES              *00030041
000400******************************************************************00040041
000500* MNT 2009-03-18 ADILSON   CRIADO P/ LOTE DE CUSTO VVP            *00050017
000600* MNT 2011-07-19 ADILSON   +RES-LEG2-TOT (2A PERNA DE ARMAZEM)    *00060023
000700* MNT 2013-06-14 ADILSON   +RES-GROSS-MARGIN/RES-NET-MARGIN       *00070028
000750* MNT 2015-09-14 M.SOUZA  TROCA RED-RES-TOT MORTA POR RED-RES-INIT*00075041
000800******************************************************************00080041
000900 FD  RESULTS                                                      00090002
001000     RECORDING MODE IS F                                          00100002
001100     LABEL RECORDS ARE STANDARD                                   00110002
001200     BLOCK CONTAINS 0 RECORDS                                     00120002
001300     RECORD CONTAINS 200 CHARACTERS                               00130002
001400     DATA RECORD IS REG-RES.                                      00140002
001500 01  REG-RES.                                                     00150002
001600     03  RES-ID              PIC  X(08).                          00160002
001700     03  RES-WH-CODE         PIC  X(04).                          00170002
001800     03  RES-INBOUND         PIC  9(07)V99.                       00180002
001900     03  RES-OUTBOUND        PIC  9(07)V99.                       00190002
002000     03  RES-STORAGE         PIC  9(07)V99.                       00200002
002100     03  RES-ORDER-FEE       PIC  9(05)V99.                       00210002
002200     03  RES-WH-TOTAL        PIC  9(07)V99.                       00220002
002300     03  RES-LABEL-TOT       PIC  9(07)V99.                       00230002
002400     03  RES-TRANSFER-TOT    PIC  9(07)V99.                       00240002
002500     03  RES-PALLET-TOT      PIC  9(07)V99.                       00250002
002600     03  RES-LEG2-TOT        PIC  9(07)V99.                       00260023
002700     03  RES-TOTAL-COST      PIC  9(08)V99.                       00270002
002800     03  RES-CPP             PIC  9(05)V9999.                     00280002
002900     03  RES-CPP-ROUNDED     PIC  9(05)V99.                       00290002
003000     03  RES-DELIV-TOT       PIC  9(07)V99.                       00300002
003100     03  RES-TOT-REVENUE     PIC  S9(09)V99.                      00310002
003200     03  RES-GROSS-PROFIT    PIC  S9(09)V99.                      00320002
003300     03  RES-GROSS-MARGIN    PIC  S9(03)V99.                      00330028
003400     03  RES-NET-PROFIT      PIC  S9(09)V99.                      00340002
003500     03  RES-NET-MARGIN      PIC  S9(03)V99.                      00350028
003600     03  FILLER              PIC  X(31).                          00360002
003700*                                                                 00370041
003800******************************************************************00380041
003900*    RED-RES-INIT  --  VISAO BRANCO DO REGISTRO INTEIRO, USADA    *00390041
004000*    PELO DY7261 (ROT-2900) PARA LIMPAR O REGISTRO ANTES DE       *00400041
004100*    MONTAR CADA PARCELA DO CUSTO.               MNT 2015-09-14   *00410041
004200******************************************************************00420041
004300 01  RED-RES-INIT  REDEFINES  REG-RES.                            00430041
004400     03  FILLER              PIC  X(200).                        00440041
